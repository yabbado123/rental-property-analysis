000100 01  RPA-YEAR-REC.
000200*--------------------------------------------------------------*
000300* RPA-YEAR-REC -- YEARLY ROLLUP OUTPUT LINE                    *
000400* CONTROL-BREAK TOTAL, ONE LINE PER PROJECTION YEAR -- WRITTEN  *
000500* BY H020-ROLL-YEAR AT THE 12TH MONTH OF EACH PROJECTION YEAR.  *
000600* A 10 YEAR RUN WRITES 10 OF THESE PER PROPERTY CARD -- ONE     *
000700* FAR SHORTER FILE THAN THE MONTH-BY-MONTH DETAIL-OUT FILE.     *
000800*--------------------------------------------------------------*
000900     05  RPA-YR-KEY-FIELDS.
001000*        PROPERTY ID CARRIED FROM THE INPUT CARD.
001100         10  RPA-YR-PROP-ID          PIC X(8).
001200*        PROJECTION YEAR NUMBER, 1 THROUGH RPA-PROJ-YEARS.
001300         10  RPA-YR-YEAR             PIC 9(2).
001400*    ACCUMULATED TOTALS FOR THE 12 MONTHS JUST ROLLED.
001500     05  RPA-YR-TOTALS.
001600*        SUM OF THE 12 MONTHLY GROSS RENT FIGURES FOR THE
001700*        YEAR JUST ENDED.
001800         10  RPA-YR-TOTAL-RENT       PIC 9(9)V99.
001900*        SUM OF THE 12 MONTHLY CASH-FLOW FIGURES.  THE TWO
002000*        88-LEVELS BELOW LET THE YEAR-TABLE PRINT PARAGRAPH
002100*        FLAG A LOSING YEAR OR AN EXACT BREAK-EVEN YEAR
002150*        WITHOUT COMPARING THE FIELD TO ZERO INLINE EVERY
002180*        TIME, SAME AS THE SHOP'S OLDER STATUS-CODE FIELDS
002190*        CARRY A HANDFUL OF NAMED CONDITIONS.
002300         10  RPA-YR-CASH-FLOW        PIC S9(9)V99.
002400             88  RPA-YR-CF-NEGATIVE  VALUES
002500                 -999999999.99 THRU -0.01.
002600             88  RPA-YR-CF-BREAK-EVEN    VALUE ZERO.
002700*    RECORD-TYPE CONTROL BYTE -- SEPARATES THIS ROLLUP ROW
002800*    FROM THE DETAIL/AMORT ROWS WHEN A DOWNSTREAM JOB READS
002900*    MORE THAN ONE OF THE FOUR OUTPUT FILES TOGETHER.
003000     05  RPA-YR-STATUS.
003100         10  RPA-YR-REC-TYPE         PIC X(1)   VALUE 'Y'.
003200             88  RPA-YR-IS-YEARLY-REC    VALUE 'Y'.
003300         10  FILLER                  PIC X(4).
003400*    PAD TO A ROUND RECORD WIDTH FOR FUTURE ROLLUP FIELDS.
003500     05  FILLER                      PIC X(16)  VALUE SPACES.
