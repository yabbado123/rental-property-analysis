000100 01  RPA-PROP-REC.
000200*--------------------------------------------------------------*
000300* RPA-PROP-REC -- PROPERTY-INPUT CARD                          *
000400* ONE CARD PER PROPERTY COMING OFF THE INTAKE SPREADSHEET       *
000500* EXTRACT.  THIS IS THE ONLY RECORD THE RUN READS -- EVERY      *
000600* OTHER OUTPUT FILE IS DERIVED FROM THE FIELDS BELOW.           *
000700*--------------------------------------------------------------*
000800*    PROPERTY IDENTIFIER -- CARRIES THROUGH TO EVERY OUTPUT
000900*    RECORD SO THE FOUR OUTPUT FILES CAN BE RE-MATCHED BACK
001000*    TO THIS CARD BY A DOWNSTREAM JOB.
001100     05  RPA-PROP-ID                 PIC X(8).
001200*    5-DIGIT ZIP CODE -- KEY INTO THE ZIP-RENT TABLE LOADED
001300*    BY B010-LOAD-ZIP-TABLE, USED BY L010-RENT-CHECK.
001400     05  RPA-PROP-ZIP                PIC X(5).
001500*    ASKING PRICE OFF THE LISTING -- FEEDS THE LOAN AMOUNT
001600*    DERIVATION AND THE CAP-RATE METRIC.
001700     05  RPA-PURCH-PRICE             PIC 9(7)V99.
001800*    DOWN PAYMENT PERCENT KEYED BY THE CLOSER -- E010-DERIVE-
001900*    LOAN USES THIS TO SPLIT PURCHASE PRICE INTO CASH DOWN
002000*    AND LOAN AMOUNT.  ALSO PRINTED ON THE HEADER LINE
002100*    (TKT#4417 -- SEE M020-PRINT-HEADER).
002200     05  RPA-DOWN-PAY-PCT            PIC 9(3)V99.
002300*    LOAN TERM IN YEARS -- DRIVES THE NUMBER OF ROWS BUILT
002400*    BY G010-BUILD-AMORT.  SHOP ONLY EVER SEES 15 OR 30 YEAR
002500*    PAPER SO THE TWO CONDITION-NAMES BELOW COVER THE USUAL
002600*    CASES A PROGRAMMER WOULD CODE AGAINST.
002700     05  RPA-LOAN-TERM-YRS           PIC 9(2).
002800         88  RPA-PROP-IS-15-YR-LOAN      VALUE 15.
002900         88  RPA-PROP-IS-30-YR-LOAN      VALUE 30.
003000*    ALPHANUMERIC VIEW OF THE TERM -- USED WHEN THE TERM IS
003100*    EDITED OUT TO A REPORT LINE AS TEXT RATHER THAN A NUMBER.
003200     05  RPA-LOAN-TERM-YRS-X REDEFINES
003300         RPA-LOAN-TERM-YRS           PIC X(2).
003400*    ANNUAL NOTE RATE -- F010-CALC-PAYMENT CONVERTS THIS TO
003500*    A MONTHLY RATE BEFORE THE PAYMENT FORMULA RUNS.
003600     05  RPA-INT-RATE                PIC 9(2)V99.
003700*    ASKING MONTHLY RENT -- STARTING POINT FOR THE CASH-FLOW
003800*    PROJECTION'S INCOME LINE, GROWN EACH YEAR BY THE RENT-
003900*    GROWTH-PCT BELOW.
004000     05  RPA-MONTHLY-RENT            PIC 9(5)V99.
004100*    VACANCY ALLOWANCE PERCENT -- SUBTRACTED FROM GROSS RENT
004200*    EACH MONTH IN H015-PROJECT-ONE-MONTH.
004300     05  RPA-VACANCY-PCT             PIC 9(3)V99.
004400*    PROPERTY MANAGEMENT FEE PERCENT OF COLLECTED RENT.
004500     05  RPA-MGMT-FEE-PCT            PIC 9(3)V99.
004600*    MAINTENANCE RESERVE PERCENT OF COLLECTED RENT.
004700     05  RPA-MAINT-PCT               PIC 9(3)V99.
004800*    CATCH-ALL FLAT MONTHLY EXPENSE NOT COVERED BY THE OTHER
004900*    EXPENSE FIELDS (HOME WARRANTY, PEST CONTROL, AND SO ON).
005000     05  RPA-OTHER-EXP-MTH           PIC 9(5)V99.
005100*    ANNUAL PROPERTY TAX BILL -- DIVIDED BY 12 FOR THE
005200*    MONTHLY CARRYING-COST BREAKDOWN ON THE REPORT.
005300     05  RPA-TAX-ANNUAL              PIC 9(5)V99.
005400*    ANNUAL HAZARD/LANDLORD INSURANCE PREMIUM.
005500     05  RPA-INSUR-ANNUAL            PIC 9(5)V99.
005600*    HOA DUES, ALREADY EXPRESSED MONTHLY -- NO CONVERSION
005700*    NEEDED BEFORE IT HITS THE CARRYING-COST LINE.
005800     05  RPA-HOA-MONTHLY             PIC 9(4)V99.
005900*    ANNUAL RENT ESCALATION ASSUMPTION USED BY THE YEAR-OVER-
006000*    YEAR PROJECTION LOOP (H010-PROJECT-MONTHS).
006100     05  RPA-RENT-GROWTH-PCT         PIC 9(2)V99.
006200*    ANNUAL INFLATION ASSUMPTION APPLIED TO THE NON-FIXED
006300*    EXPENSE LINES (MAINT/MGMT/VACANCY) EACH PROJECTION YEAR.
006400     05  RPA-INFLATION-PCT           PIC 9(2)V99.
006500*    DISCOUNT RATE FOR THE NPV CALCULATION IN J010-CALC-
006600*    SUMMARY -- NOT AN IRR SOLVE, JUST A STRAIGHT NPV (NO
006700*    ITERATIVE ROOT-FIND IN THIS SHOP'S BATCH JOB).
006800     05  RPA-DISCOUNT-PCT            PIC 9(2)V99.
006900*    HOW MANY YEARS TO PROJECT -- BOUNDS THE H010 LOOP AND
007000*    THE NUMBER OF YEARLY ROLLUP RECORDS WRITTEN TO YEARLY-
007100*    OUT.
007200     05  RPA-PROJ-YEARS              PIC 9(2).
007300*    BUYER'S GROSS MONTHLY INCOME -- USED ONLY BY
007400*    K010-CALC-AFFORD FOR THE HOMEBUYER AFFORDABILITY CHECK.
007500     05  RPA-GROSS-INCOME            PIC 9(5)V99.
007600*    CLOSING COST PERCENT OF PURCHASE PRICE -- ADDED TO THE
007700*    UPFRONT CASH NEEDED FIGURE PRINTED ON THE REPORT.
007800     05  RPA-CLOSE-COST-PCT          PIC 9(1)V99.
007900*    PAD TO A ROUND CARD WIDTH -- RESERVED FOR FUTURE INTAKE
008000*    FIELDS WITHOUT RESIZING EVERY DOWNSTREAM COPY OF THIS CARD.
008100     05  FILLER                      PIC X(14).
