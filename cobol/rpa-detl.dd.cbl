000100 01  RPA-DETL-REC.
000200*--------------------------------------------------------------*
000300* RPA-DETL-REC -- PROJECTION-DETAIL OUTPUT LINE                *
000400* ONE LINE PER HOLDING-PERIOD MONTH OUT OF THE CASH-FLOW        *
000500* PROJECTOR -- WRITTEN BY H015-PROJECT-ONE-MONTH.  ROWS PILE    *
000600* UP FOR THE FULL RPA-PROJ-YEARS HOLDING PERIOD, ONE PER         *
000700* PROPERTY MONTH, SO A 10 YEAR RUN WRITES 120 OF THESE PER       *
000800* PROPERTY CARD READ.                                            *
000900*--------------------------------------------------------------*
001000     05  RPA-PD-KEY-FIELDS.
001100*        PROPERTY ID CARRIED FROM THE INPUT CARD SO THIS LINE
001200*        CAN BE MATCHED BACK TO ITS PROPERTY DOWNSTREAM.
001300         10  RPA-PD-PROP-ID          PIC X(8).
001400*        1-BASED MONTH NUMBER WITHIN THE HOLDING PERIOD --
001500*        NOT A CALENDAR MONTH, A HOLDING-PERIOD OFFSET.
001600         10  RPA-PD-MONTH            PIC 9(3).
001700*        ALPHANUMERIC VIEW OF THE MONTH NUMBER FOR REPORT
001800*        LINES THAT EDIT IT OUT AS TEXT.
001900         10  RPA-PD-MONTH-X REDEFINES
002000             RPA-PD-MONTH            PIC X(3).
002100*    INCOME SIDE OF THE MONTH -- GROSS RENT LESS VACANCY.
002200     05  RPA-PD-INCOME-FIELDS.
002300*        GROSS SCHEDULED RENT FOR THE MONTH, ALREADY GROWN BY
002400*        RPA-RENT-GROWTH-PCT FOR EVERY COMPLETED YEAR.
002500         10  RPA-PD-RENT             PIC 9(7)V99.
002600*        PORTION OF GROSS RENT LOST TO VACANCY THIS MONTH.
002700         10  RPA-PD-VACANCY-LOSS     PIC 9(7)V99.
002800*    OPERATING EXPENSE SIDE OF THE MONTH.
002900     05  RPA-PD-EXPENSE-FIELDS.
003000*        MANAGEMENT FEE, A PERCENT OF COLLECTED RENT.
003100         10  RPA-PD-MGMT-FEE         PIC 9(7)V99.
003200*        MAINTENANCE RESERVE, A PERCENT OF COLLECTED RENT.
003300         10  RPA-PD-MAINTENANCE      PIC 9(7)V99.
003400*        TAX/INSURANCE/HOA/OTHER FIXED MONTHLY EXPENSE.
003500         10  RPA-PD-FIXED-EXP        PIC 9(7)V99.
003600*        SUM OF THE THREE EXPENSE FIELDS ABOVE -- CARRIED
003700*        SEPARATELY SO A REPORT LINE DOESN'T HAVE TO RE-ADD.
003800         10  RPA-PD-TOTAL-EXP        PIC 9(7)V99.
003900*    LOAN SIDE OF THE MONTH -- PAYMENT AND RUNNING BALANCE.
004000     05  RPA-PD-LOAN-FIELDS.
004100*        MONTHLY PRINCIPAL AND INTEREST PAYMENT -- FLAT FOR
004200*        THE LIFE OF THE LOAN ONCE F010-CALC-PAYMENT RUNS.
004300         10  RPA-PD-MTG-PMT          PIC 9(7)V99.
004400*        REMAINING LOAN BALANCE AFTER THIS MONTH'S PAYMENT.
004500*        88 BELOW LETS A CALLER TEST "LOAN PAID OFF" WITHOUT
004600*        COMPARING THE BALANCE TO ZERO BY HAND, SAME AS THE
004700*        SHOP'S OLDER EXTRACT LAYOUTS TEST A BALANCE FIELD.
004800         10  RPA-PD-LOAN-BAL         PIC 9(9)V99.
004900             88  RPA-PD-LOAN-PAID-OFF    VALUE ZERO.
005000*    BOTTOM-LINE RESULT FIELDS FOR THE MONTH.
005100     05  RPA-PD-RESULT-FIELDS.
005200*        NET CASH FLOW FOR THE MONTH (INCOME LESS EXPENSE
005300*        LESS MORTGAGE PAYMENT).  CAN GO NEGATIVE, SO THE
005400*        88 BELOW FLAGS A LOSING MONTH FOR A REPORT BREAK.
005500         10  RPA-PD-CASH-FLOW        PIC S9(7)V99.
005600             88  RPA-PD-CF-NEGATIVE      VALUES
005700                 -9999999.99 THRU -0.01.
005800*        RUNNING TOTAL OF CASH FLOW SINCE MONTH 1 -- USED TO
005900*        FIND THE PAYBACK-PERIOD MONTH IN H015.
006000         10  RPA-PD-CUM-CASH-FLOW    PIC S9(9)V99.
006100*        BUYER'S EQUITY THIS MONTH (PURCHASE PRICE LESS
006200*        REMAINING LOAN BALANCE) -- ROUGH, IGNORES MARKET
006300*        APPRECIATION ON THE PROPERTY ITSELF.
006400         10  RPA-PD-EQUITY           PIC S9(9)V99.
006500*        RETURN-ON-INVESTMENT PERCENT FOR THE MONTH, CASH
006600*        FLOW OVER CASH INVESTED -- FEEDS THE SUMMARY METRIC.
006700         10  RPA-PD-ROI-PCT          PIC S9(5)V99.
006800*    RECORD-TYPE CONTROL BYTE -- LETS A DOWNSTREAM JOB THAT
006900*    READS MULTIPLE OUTPUT FILES TELL THIS RECORD APART FROM
007000*    THE AMORT/YEARLY ROWS WITHOUT CHECKING THE FILE IT CAME
007100*    FROM.
007200     05  RPA-PD-STATUS.
007300         10  RPA-PD-REC-TYPE         PIC X(1)   VALUE 'D'.
007400             88  RPA-PD-IS-DETAIL-REC    VALUE 'D'.
007500         10  FILLER                  PIC X(4).
007600*    PAD TO A ROUND RECORD WIDTH FOR FUTURE DETAIL FIELDS.
007700     05  FILLER                      PIC X(12)  VALUE SPACES.
