000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RPA2000.
000300 AUTHOR.      T. MALINOWSKI.
000400 INSTALLATION. LOAN SERVICING SYSTEMS.
000500 DATE-WRITTEN. 03/09/1990.
000600 DATE-COMPILED.
000700 SECURITY.    INTERNAL USE ONLY.
000800*****************************************************************
000900*  RPA2000  --  RENTAL PROPERTY INVESTMENT ANALYZER             *
001000*                                                                *
001100*  READS THE PROPERTY INTAKE EXTRACT (PROPERTY-INPUT) AND THE   *
001200*  ZIP/AVERAGE-RENT TABLE (ZIP-RENT), DERIVES THE LOAN, BUILDS   *
001300*  THE AMORTIZATION SCHEDULE, PROJECTS MONTHLY CASH FLOW OVER    *
001400*  THE HOLDING PERIOD, ROLLS UP YEARLY TOTALS, SCORES THE DEAL   *
001500*  FOR PROFITABILITY, AFFORDABILITY AND RENT-TO-MARKET, AND      *
001600*  PRINTS ONE SUMMARY BLOCK PER PROPERTY PLUS A BATCH TRAILER.   *
001700*                                                                *
001800*  OUTPUT FILES -                                                *
001900*     AMORT-OUT     - MONTHLY LOAN AMORTIZATION DETAIL           *
002000*     DETAIL-OUT     - MONTHLY CASH-FLOW PROJECTION DETAIL       *
002100*     YEARLY-OUT     - YEAR-BY-YEAR CONTROL-BREAK TOTALS         *
002200*     SUMMARY-RPT    - PRINTED SUMMARY REPORT, ONE BLOCK/PROPERTY*
002300*                                                                *
002400*  THIS PROGRAM DOES NOT SOLVE FOR INTERNAL RATE OF RETURN.  THE *
002500*  ANALYST DESK WAS TOLD IN 1996 THAT AN ITERATIVE ROOT-FIND IS  *
002600*  NOT WORTH THE CPU TIME ON A NIGHTLY BATCH RUN OF THIS SIZE --*
002700*  NPV AT THE REQUESTED DISCOUNT RATE WAS DEEMED GOOD ENOUGH.    *
002800*****************************************************************
002900*  CHANGE LOG                                                   *
003000*  --------------------------------------------------------     *
003100*  03/09/90  TM    ORIGINAL PROGRAM WRITTEN FOR ANALYST DESK     *
003200*  11/14/90  TM    ADDED CLOSING COST PCT TO UPFRONT CASH CALC   *
003300*  06/02/91  RDH   ADDED HOMEBUYER AFFORDABILITY SECTION         *
003400*  02/19/92  RDH   ZIP-RENT TABLE LOAD -- SEARCH ALL CONVERTED   *
003500*                  FROM SEQUENTIAL SEARCH PER PERFORMANCE REVIEW *
003600*  09/03/93  TM    YEARLY ROLLUP FILE ADDED, REQ #RPA-114        *
003700*  04/27/94  CWB   CORRECTED VACANCY LOSS BASE -- WAS APPLIED    *
003800*                  AFTER MGMT FEE INSTEAD OF BEFORE, REQ #RPA-140*
003900*  01/08/96  CWB   NPV AND PAYBACK MONTH ADDED TO SUMMARY, PER   *
004000*                  ANALYST DESK REQUEST #RPA-188                 *
004100*  07/22/97  RDH   CASH-ON-CASH RETURN ADDED TO SUMMARY BLOCK    *
004200*  10/05/98  PJN   YEAR 2000 REMEDIATION -- RPA-YR-YEAR AND ALL  *
004300*                  INTERNAL YEAR SUBSCRIPTS CONFIRMED WINDOWED,  *
004400*                  NO 2-DIGIT CENTURY ARITHMETIC IN THIS PROGRAM,*
004500*                  SIGNED OFF PER Y2K PROJECT #Y2K-0456          *
004600*  03/11/99  PJN   Y2K FOLLOW-UP -- ADDED DATE-COMPILED CHECK TO *
004700*                  OPERATIONS RUNBOOK, NO SOURCE CHANGE REQUIRED *
004800*  08/30/00  SGK   REWORKED RENT-CHECK TO USE SEARCH ALL AGAINST *
004900*                  ZIP-RENT TABLE, DROPPED OLD LINEAR LOOKUP     *
005000*  05/14/02  SGK   ADDED PROFITABILITY FLAG TO SUMMARY PER REQ   *
005100*                  #RPA-233, ANALYST DESK                        *
005200*  06/18/03  SGK   ADDED DOWN PYMT PCT TO HEADER LINE -- AUDITOR *
005300*                  NOTICED THE PRINTED PAGE SHOWED ONLY THE $    *
005400*                  AMOUNT, NEVER THE PCT THE CLOSER KEYED IN,    *
005500*                  REQ #RPA-256                                  *
005600*  11/02/04  TMB   DOCUMENTATION SWEEP PER SHOP STANDARD -- NO   *
005700*                  LOGIC CHANGE, COMMENTARY EXPANDED THROUGHOUT  *
005800*                  WORKING-STORAGE AND THE REPORT LAYOUTS, REQ   *
005900*                  #RPA-271                                     *
005910*                                                                *
005920*  PROCESSING NOTES (TMB, 11/02/04) --                           *
005930*  THIS PROGRAM IS STATELESS ACROSS PROPERTY CARDS -- EVERY      *
005940*  WS-CALC-AREA FIELD IS RECOMPUTED FROM SCRATCH FOR EACH CARD   *
005950*  IN D010-PROCESS-PROPERTY, SO THERE IS NO CARRY-OVER RISK      *
005960*  FROM ONE PROPERTY TO THE NEXT IF A CARD IS SKIPPED OR RERUN.  *
005970*  THE ONE EXCEPTION IS THE ZIP TABLE, WHICH LOADS ONCE FOR THE  *
005980*  WHOLE RUN AND IS NEVER RELOADED MID-RUN.                      *
005982*                                                                *
005984*  ABBREVIATIONS USED THROUGHOUT THIS SOURCE AND ITS COPYBOOKS   *
005986*  (TMB, 11/02/04, SAME REQ #RPA-271 AS THE NOTE ABOVE) --       *
005988*    NOI      NET OPERATING INCOME (RENT LESS VACANCY AND       *
005990*             OPERATING EXPENSE, MORTGAGE EXCLUDED).             *
005992*    P&I      PRINCIPAL AND INTEREST, I.E. THE LEVEL MTG PYMT.   *
005994*    ROI      RETURN ON INVESTMENT, CASH FLOW OVER CASH DOWN.    *
005996*    NPV      NET PRESENT VALUE, DISCOUNTED AT RPA-DISCOUNT-PCT. *
005998*    HOA      HOMEOWNERS' ASSOCIATION DUES.                     *
005999*    CF       CASH FLOW.  CTR  COUNTER.  SW  SWITCH.             *
006000 ENVIRONMENT DIVISION.
006100*
006200 CONFIGURATION SECTION.
006300*    C01 DRIVES THE PRINTER SKIP-TO-CHANNEL-1 ON THE BATCH
006400*    TRAILER PAGE -- NO OTHER SPECIAL-NAMES NEEDED BY THIS RUN.
006500 SPECIAL-NAMES.
006550*    NO UPSI SWITCHES ON THIS JOB -- EVERY RUN-TIME DECISION THE
006560*    ANALYST DESK NEEDS IS ALREADY A FIELD ON THE PROPERTY CARD
006570*    OR THE ZIP TABLE, NOT A JCL-TIME OPTION.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006810*    ALL SIX LOGICAL NAMES BELOW ARE DD/ASSIGN NAMES RESOLVED BY
006820*    THE JCL FOR THIS STEP -- THIS SOURCE NEVER HARD-CODES A
006830*    PATH OR A DATASET NAME, SAME AS EVERY OTHER BATCH JOB IN
006840*    THE SHOP'S LOAN SERVICING SUITE.
006900*    PROPERTY-INPUT -- ONE CARD PER PROPERTY, THE DRIVING FILE.
007000     SELECT PROPERTY-INPUT ASSIGN TO PROPIN
007100         ORGANIZATION LINE SEQUENTIAL.
007200*    ZIP-RENT -- MARKET RENT BY ZIP, LOADED TO A TABLE ONCE.
007300     SELECT ZIP-RENT       ASSIGN TO ZIPRENT
007400         ORGANIZATION LINE SEQUENTIAL.
007500*    AMORT-OUT -- FULL-TERM AMORTIZATION SCHEDULE, ALL LOANS.
007600     SELECT AMORT-OUT      ASSIGN TO AMOROUT
007700         ORGANIZATION LINE SEQUENTIAL.
007800*    DETAIL-OUT -- MONTH-BY-MONTH CASH FLOW OVER HOLDING PERIOD.
007900     SELECT DETAIL-OUT     ASSIGN TO DETLOUT
008000         ORGANIZATION LINE SEQUENTIAL.
008100*    YEARLY-OUT -- YEAR-BY-YEAR CONTROL-BREAK ROLLUP OF DETAIL.
008200     SELECT YEARLY-OUT     ASSIGN TO YEAROUT
008300         ORGANIZATION LINE SEQUENTIAL.
008400*    SUMMARY-RPT -- THE PRINTED ANALYST REPORT, ONE BLOCK/CARD.
008500     SELECT SUMMARY-RPT    ASSIGN TO SUMMRPT
008600         ORGANIZATION LINE SEQUENTIAL.
008700 DATA DIVISION.
008800*
008900 FILE SECTION.
009000*
009010*    FOUR OF THE FIVE NON-PRINT FILES CARRY A ONE-BYTE RECORD-
009020*    TYPE FIELD WITH A SINGLE 88 NAMING ITS OWN VALUE -- THE
009030*    THREE OUTPUTS AMORT-OUT(A)/DETAIL-OUT(D)/YEARLY-OUT(Y) AND
009040*    THE INPUT ZIP-RENT(Z).  NONE OF THEM IS EVER TESTED BY THIS
009050*    PROGRAM SINCE EACH FILE IS READ OR WRITTEN ALONE, BUT A
009060*    DOWNSTREAM JOB THAT CONCATENATES ROWS FROM SEVERAL RUNS OR
009065*    SEVERAL OF THESE FILES CAN TELL THEM APART BY THE BYTE.
009100*    PROPERTY-INPUT -- SEE RPA-PROP.DD.CBL FOR THE FULL CARD
009200*    LAYOUT AND FIELD-BY-FIELD COMMENTARY.
009300 FD  PROPERTY-INPUT
009400         LABEL RECORDS ARE STANDARD
009500         DATA RECORD IS RPA-PROP-REC.
009600     copy '/users/devel/rpa-prop.dd.cbl'.
009700*
009800*    ZIP-RENT -- SORTED ASCENDING BY ZIP, SEE RPA-ZIP.DD.CBL.
009900 FD  ZIP-RENT
010000         LABEL RECORDS ARE STANDARD
010100         DATA RECORD IS RPA-ZIP-REC.
010200     copy '/users/devel/rpa-zip.dd.cbl'.
010300*
010400*    AMORT-OUT -- SEE RPA-AMRT.DD.CBL.
010500 FD  AMORT-OUT
010600         LABEL RECORDS ARE STANDARD
010700         DATA RECORD IS RPA-AMRT-REC.
010800     copy '/users/devel/rpa-amrt.dd.cbl'.
010900*
011000*    DETAIL-OUT -- SEE RPA-DETL.DD.CBL.
011100 FD  DETAIL-OUT
011200         LABEL RECORDS ARE STANDARD
011300         DATA RECORD IS RPA-DETL-REC.
011400     copy '/users/devel/rpa-detl.dd.cbl'.
011500*
011600*    YEARLY-OUT -- SEE RPA-YEAR.DD.CBL.
011700 FD  YEARLY-OUT
011800         LABEL RECORDS ARE STANDARD
011900         DATA RECORD IS RPA-YEAR-REC.
012000     copy '/users/devel/rpa-year.dd.cbl'.
012100*
012200*    SUMMARY-RPT -- 132 COL PRINT FILE, PRINT LINES DECLARED
012300*    LOCAL TO THIS PROGRAM BELOW (WORKING-STORAGE), SAME AS
012400*    THE SHOP'S OTHER ONE-PROGRAM PRINT JOBS.
012500 FD  SUMMARY-RPT
012600         RECORD CONTAINS 132 CHARACTERS
012700         LABEL RECORDS ARE STANDARD
012800         DATA RECORD IS RPA-RPT-LINE.
012900 01  RPA-RPT-LINE                     PIC X(132).
013000*
013020*    NO OTHER PROGRAM IN THE SUITE OPENS SUMMARY-RPT -- IT IS
013040*    THIS PROGRAM'S OWN PRINT FILE, NOT A SHARED REPORT STREAM.
013100 WORKING-STORAGE SECTION.
013200*
013210*    EVERYTHING FROM HERE THROUGH WS-CALC-AREA BELOW IS REBUILT
013220*    FRESH FOR EVERY PROPERTY CARD IN D010-PROCESS-PROPERTY'S
013230*    PERFORM CHAIN -- ONLY WS-ZIP-TABLE AND THE 77-LEVEL RUN
013240*    COUNTERS CARRY A VALUE ACROSS CARDS.
013300*    WS-SWITCHES -- EOF AND RESULT FLAGS FOR THE RUN.  EACH
013400*    CARRIES A PAIR OF 88-LEVEL CONDITION-NAMES SO THE
013500*    PROCEDURE DIVISION TESTS "PROP-EOF" / "IS-PROFITABLE" AND
013600*    SO ON RATHER THAN COMPARING THE SWITCH VALUE INLINE --
013700*    SAME CONVENTION THIS SHOP USES ON ITS STATUS-CODE BYTES.
013800 01  WS-SWITCHES.
013900*        SET BY C010-READ-PROPERTY ON THE AT END CLAUSE.
014000     05  WS-PROP-EOF-SW              PIC 9(1)   VALUE 0.
014100         88  PROP-EOF                    VALUE 1.
014200         88  PROP-NOT-EOF                 VALUE 0.
014300*        SET BY B020-READ-ZIP ON THE AT END CLAUSE.
014400     05  WS-ZIP-EOF-SW               PIC 9(1)   VALUE 0.
014500         88  ZIP-EOF                     VALUE 1.
014600         88  ZIP-NOT-EOF                  VALUE 0.
014700*        SET BY J010-CALC-SUMMARY FROM THE CASH-ON-CASH TEST.
014800     05  WS-PROFITABLE-SW            PIC X(1)   VALUE 'N'.
014900         88  IS-PROFITABLE                VALUE 'Y'.
015000         88  NOT-PROFITABLE               VALUE 'N'.
015100*        SET BY H015-PROJECT-ONE-MONTH WHEN CUMULATIVE CASH
015200*        FLOW FIRST CATCHES UP TO THE DOWN PAYMENT.
015300     05  WS-PAYBACK-FOUND-SW         PIC X(1)   VALUE 'N'.
015400         88  PAYBACK-FOUND                VALUE 'Y'.
015500         88  PAYBACK-NOT-FOUND            VALUE 'N'.
015520*        SET BY L010-RENT-CHECK -- TELLS M050-PRINT-RENTCHK
015540*        WHETHER WS-ZT-IDX CAME OUT OF THE SEARCH ALL POINTING
015560*        AT A REAL MATCHED ROW OR AT WHATEVER ROW THE BINARY
015580*        SEARCH HAPPENED TO STOP ON WHEN IT FAILED.
015600     05  WS-ZIP-FOUND-SW             PIC X(1)   VALUE 'N'.
015620         88  ZIP-FOUND                    VALUE 'Y'.
015640         88  ZIP-NOT-FOUND                VALUE 'N'.
015660*        ROUND OUT THE GROUP TO A NEAT WIDTH.
015700     05  FILLER                      PIC X(6).
015800*
015900*    WS-COUNTERS -- RUN-LEVEL TALLIES PRINTED ON THE BATCH
016000*    TRAILER (Z010-PRINT-TRAILER) PLUS THE LOOP SUBSCRIPTS USED
016100*    BY THE AMORTIZATION AND PROJECTION PERFORM-VARYING LOOPS.
016200*    EVERY ITEM HERE IS COMP -- NONE OF THESE EVER CARRY A
016300*    FRACTIONAL VALUE SO THERE IS NO NEED FOR COMP-3.
016400 01  WS-COUNTERS.
016500*        HOW MANY PROPERTY CARDS WERE READ THIS RUN.
016600     05  WS-PROP-READ-CTR            PIC 9(7)   COMP  VALUE 0.
016700*        HOW MANY OF THOSE CAME BACK PROFITABLE.
016800     05  WS-PROFIT-CTR               PIC 9(7)   COMP  VALUE 0.
016900*        HOW MANY CAME BACK NOT PROFITABLE.
017000     05  WS-NOTPROFIT-CTR            PIC 9(7)   COMP  VALUE 0.
017100*        HOW MANY PROJECTION-DETAIL RECORDS WERE WRITTEN.
017200     05  WS-DETL-WRITE-CTR           PIC 9(7)   COMP  VALUE 0.
017300*        HOW MANY AMORTIZATION RECORDS WERE WRITTEN.
017400     05  WS-AMRT-WRITE-CTR           PIC 9(7)   COMP  VALUE 0.
017500*        HOW MANY YEARLY ROLLUP RECORDS WERE WRITTEN.
017600     05  WS-YEAR-WRITE-CTR           PIC 9(7)   COMP  VALUE 0.
017700*        MONTH SUBSCRIPT, REUSED BY BOTH G010-BUILD-AMORT
017800*        (LOAN MONTHS) AND H010-PROJECT-MONTHS (HOLDING
017900*        PERIOD MONTHS) -- NOT LIVE ACROSS BOTH AT ONCE SO
018000*        ONE SUBSCRIPT SERVES BOTH LOOPS.
018100     05  WS-MONTH-SUB                PIC S9(3)  COMP  VALUE 0.
018200*        HOLDING-PERIOD LENGTH IN MONTHS (PROJ YEARS * 12).
018300     05  WS-PROJ-MONTHS              PIC S9(3)  COMP  VALUE 0.
018400*        FULL LOAN TERM IN MONTHS (LOAN TERM YRS * 12).
018500     05  WS-LOAN-MONTHS              PIC S9(3)  COMP  VALUE 0.
018600*        PROJECTION-YEAR SUBSCRIPT INTO WS-YEAR-BUFFER, BUMPED
018700*        BY H020-ROLL-YEAR EVERY 12TH MONTH.
018800     05  WS-YEAR-SUB                 PIC S9(2)  COMP  VALUE 0.
018900*        HOLDING-PERIOD MONTH NUMBER AT WHICH CUMULATIVE CASH
019000*        FLOW FIRST COVERED THE DOWN PAYMENT.
019100     05  WS-PAYBACK-MONTH            PIC S9(3)  COMP  VALUE 0.
019200*        SCRATCH REMAINDER FOR THE "IS THIS MONTH 12 OF THE
019300*        YEAR" DIVIDE IN H015-PROJECT-ONE-MONTH.
019400     05  WS-YR-REM                   PIC S9(3)  COMP  VALUE 0.
019500*        ROUND OUT THE GROUP.
019600     05  FILLER                      PIC X(6).
019700*
019800*    TWO SCRATCH SUBSCRIPTS PULLED OUT TO STANDALONE 77-LEVELS
019900*    RATHER THAN NESTED UNDER WS-COUNTERS -- THE SHOP'S OWN
020000*    HOUSE STYLE FOR A LOOP COUNTER THAT ONLY EVER LIVES
020100*    INSIDE ONE PARAGRAPH'S PERFORM (SEE B010-LOAD-ZIP-TABLE
020200*    AND M070-PRINT-YEAR-TABLE BELOW).
020300 77  WS-ZIP-LOAD-CTR                 PIC S9(3)  COMP  VALUE 0.
020400 77  WS-YEAR-PRT-SUB                 PIC S9(2)  COMP  VALUE 0.
020500*
020600*    WS-CALC-AREA -- ALL THE MONEY/RATE/FACTOR FIELDS THE
020700*    PROGRAM COMPUTES FROM THE INPUT CARD.  COMP-3 THROUGHOUT
020800*    SINCE EVERY ONE OF THESE CARRIES A FRACTIONAL VALUE AT
020900*    SOME POINT IN THE ARITHMETIC BELOW.
021000 01  WS-CALC-AREA.
021100*    LOAN DERIVATION (SECTION 1) AND PAYMENT CALC (SECTION 2).
021200*        CASH DOWN AT CLOSING (PURCH PRICE TIMES DOWN PAY PCT).
021300     05  WS-DOWN-PAYMENT             PIC S9(7)V99     COMP-3.
021400*        ORIGINAL LOAN PRINCIPAL (PURCH PRICE LESS DOWN PMT).
021500     05  WS-LOAN-AMOUNT              PIC S9(7)V99     COMP-3.
021600*        NOTE RATE CONVERTED FROM ANNUAL PERCENT TO MONTHLY
021700*        DECIMAL FOR THE PAYMENT FORMULA.
021800     05  WS-MONTHLY-RATE             PIC S9V9(8)      COMP-3.
021900*        RENT GROWTH CONVERTED FROM ANNUAL PERCENT TO MONTHLY
022000*        DECIMAL FOR THE HOLDING-PERIOD PROJECTION.
022100     05  WS-GROWTH-RATE              PIC S9V9(8)      COMP-3.
022200*        EXPENSE INFLATION CONVERTED THE SAME WAY AS GROWTH.
022300     05  WS-INFLATION-RATE           PIC S9V9(8)      COMP-3.
022400*        NPV DISCOUNT RATE CONVERTED THE SAME WAY.
022500     05  WS-DISCOUNT-RATE            PIC S9V9(8)      COMP-3.
022600*        RUNNING (1+GROWTH) COMPOUND FACTOR, ONE MONTH AT A
022700*        TIME -- NO ** OPERATOR OR INTRINSIC FUNCTION USED.
022800     05  WS-GROWTH-FACTOR            PIC S9(3)V9(8)   COMP-3.
022900*        RUNNING (1+INFLATION) COMPOUND FACTOR, SAME IDEA.
023000     05  WS-INFL-FACTOR              PIC S9(3)V9(8)   COMP-3.
023100*        RUNNING (1+DISCOUNT) COMPOUND FACTOR FOR NPV.
023200     05  WS-DISC-FACTOR              PIC S9(3)V9(8)   COMP-3.
023300*        (1+MONTHLY RATE) RAISED TO LOAN-MONTHS, BUILT AS A
023400*        RUNNING PRODUCT IN F020/F030 BELOW.
023500     05  WS-ONE-PLUS-R-N             PIC S9(3)V9(8)   COMP-3.
023600*        LEVEL MONTHLY PRINCIPAL AND INTEREST PAYMENT.
023700     05  WS-PAYMENT                  PIC S9(7)V99     COMP-3.
023800*    AMORTIZATION SCHEDULE (SECTION 3) WORK FIELDS.
023900*        FULL-TERM RUNNING BALANCE, USED BY G015-BUILD-AMORT-
024000*        MONTH -- SEPARATE FROM THE HOLDING-PERIOD BALANCE
024100*        BELOW SINCE THE HOLDING PERIOD MAY BE SHORTER THAN
024200*        THE FULL LOAN TERM.
024300     05  WS-RUNNING-BALANCE          PIC S9(9)V99     COMP-3.
024400*    HOLDING-PERIOD PROJECTION (SECTION 4) WORK FIELDS.
024500*        HOLDING-PERIOD RUNNING BALANCE, USED BY H015.
024600     05  WS-PROJ-BALANCE             PIC S9(9)V99     COMP-3.
024700*        INTEREST PORTION OF THE CURRENT MONTH'S PAYMENT --
024800*        SHARED SCRATCH BETWEEN G015 AND H015, NOT LIVE IN
024900*        BOTH AT ONCE.
025000     05  WS-INTEREST-PORTION         PIC S9(7)V99     COMP-3.
025100*        PRINCIPAL PORTION OF THE CURRENT MONTH'S PAYMENT --
025200*        SAME SHARED-SCRATCH NOTE AS ABOVE.
025300     05  WS-PRINCIPAL-PORTION        PIC S9(7)V99     COMP-3.
025400*        GROSS RENT FOR THE CURRENT PROJECTION MONTH, ALREADY
025500*        GROWN BY WS-GROWTH-FACTOR.
025600     05  WS-RENT-THIS-MONTH          PIC S9(7)V99     COMP-3.
025700*        VACANCY LOSS FOR THE CURRENT MONTH.
025800     05  WS-VACANCY-LOSS             PIC S9(7)V99     COMP-3.
025900*        MANAGEMENT FEE FOR THE CURRENT MONTH.
026000     05  WS-MGMT-FEE                 PIC S9(7)V99     COMP-3.
026100*        MAINTENANCE RESERVE FOR THE CURRENT MONTH.
026200     05  WS-MAINTENANCE              PIC S9(7)V99     COMP-3.
026300*        TAX+INS+HOA+OTHER BEFORE INFLATION IS APPLIED.
026400     05  WS-FIXED-EXP-BASE           PIC S9(7)V99     COMP-3.
026500*        FIXED EXPENSE AFTER WS-INFL-FACTOR IS APPLIED.
026600     05  WS-FIXED-EXP                PIC S9(7)V99     COMP-3.
026700*        ALL OPERATING EXPENSE FOR THE MONTH (NOT INCLUDING
026800*        THE MORTGAGE PAYMENT ITSELF).
026900     05  WS-TOTAL-EXP                PIC S9(7)V99     COMP-3.
027000*        MORTGAGE PAYMENT FOR THE MONTH -- ZERO ONCE THE
027100*        HOLDING-PERIOD MONTH NUMBER PASSES THE LOAN TERM.
027200     05  WS-MORTGAGE-THIS-MO         PIC S9(7)V99     COMP-3.
027300*        NET CASH FLOW FOR THE MONTH (RENT LESS EXPENSE LESS
027400*        MORTGAGE PAYMENT) -- CAN GO NEGATIVE.
027500     05  WS-CASH-FLOW                PIC S9(7)V99     COMP-3.
027600*        RUNNING TOTAL OF CASH FLOW SINCE MONTH 1, USED FOR
027700*        THE PAYBACK-MONTH TEST AND THE ROI CALCULATION.
027800     05  WS-CUM-CASH-FLOW            PIC S9(9)V99     COMP-3.
027900*        BUYER'S ROUGH EQUITY THIS MONTH -- PURCHASE PRICE
028000*        LESS REMAINING HOLDING-PERIOD BALANCE.  IGNORES
028100*        MARKET APPRECIATION ON THE PROPERTY ITSELF.
028200     05  WS-EQUITY                   PIC S9(9)V99     COMP-3.
028300*        MONTH'S RETURN ON INVESTMENT PERCENT, CUMULATIVE
028400*        CASH FLOW OVER ORIGINAL CASH DOWN.
028500     05  WS-ROI-PCT                  PIC S9(5)V99     COMP-3.
028600*    SUMMARY METRICS (SECTION 5) WORK FIELDS.
028700*        RUNNING SUM OF MONTHLY NET OPERATING INCOME OVER THE
028800*        HOLDING PERIOD -- USED TO ANNUALIZE FOR CAP RATE.
028900     05  WS-SUM-NOI                  PIC S9(9)V99     COMP-3.
029000*        RUNNING SUM OF MONTHLY CASH FLOW OVER THE HOLDING
029100*        PERIOD -- USED TO ANNUALIZE FOR CASH-ON-CASH.
029200     05  WS-SUM-CASH-FLOW            PIC S9(9)V99     COMP-3.
029300*        RUNNING NPV ACCUMULATOR -- EACH MONTH'S CASH FLOW
029400*        DISCOUNTED BACK BY WS-DISC-FACTOR AND ADDED IN.
029500     05  WS-NPV-ACCUM                PIC S9(9)V99     COMP-3.
029600*        FINAL NPV -- ACCUMULATOR LESS THE ORIGINAL CASH DOWN.
029700     05  WS-NPV                      PIC S9(9)V99     COMP-3.
029800*        ANNUALIZED NET OPERATING INCOME (SUM-NOI / MONTHS *
029900*        12) -- FEEDS THE CAP RATE PERCENT BELOW.
030000     05  WS-NOI-ANNUAL                PIC S9(9)V99     COMP-3.
030100*        CAP RATE PERCENT -- ANNUAL NOI OVER PURCHASE PRICE.
030200     05  WS-CAP-RATE-PCT             PIC S9(5)V99     COMP-3.
030300*        ANNUALIZED CASH FLOW (SUM-CASH-FLOW / MONTHS * 12).
030400     05  WS-ANNUAL-CASH-FLOW         PIC S9(9)V99     COMP-3.
030500*        CASH-ON-CASH RETURN PERCENT -- ANNUAL CASH FLOW
030600*        OVER CASH DOWN.  DRIVES THE PROFITABLE/NOT SWITCH.
030700     05  WS-CASH-ON-CASH-PCT         PIC S9(5)V99     COMP-3.
030800*        YEAR-TO-DATE RENT ACCUMULATOR, RESET BY H020 EVERY
030900*        12 MONTHS.
031000     05  WS-YEAR-RENT-ACCUM          PIC S9(9)V99     COMP-3.
031100*        YEAR-TO-DATE CASH FLOW ACCUMULATOR, SAME RESET.
031200     05  WS-YEAR-CF-ACCUM            PIC S9(9)V99     COMP-3.
031300*    HOMEBUYER AFFORDABILITY (SECTION 6) WORK FIELDS.
031400*        ANNUAL TAX DIVIDED BY 12.
031500     05  WS-MONTHLY-TAX              PIC S9(5)V99     COMP-3.
031600*        ANNUAL INSURANCE DIVIDED BY 12.
031700     05  WS-MONTHLY-INSURANCE        PIC S9(5)V99     COMP-3.
031800*        VACANCY/MGMT/MAINT BREAKDOWN FIGURES RE-DERIVED HERE
031900*        (NOT REUSED FROM SECTION 4) SINCE THE CARRYING-COST
032000*        BLOCK PRINTS MONTH-1 FIGURES, NOT A HOLDING-PERIOD
032100*        AVERAGE.
032200     05  WS-BREAKDOWN-VAC            PIC S9(7)V99     COMP-3.
032300     05  WS-BREAKDOWN-MGMT           PIC S9(7)V99     COMP-3.
032400     05  WS-BREAKDOWN-MAINT          PIC S9(7)V99     COMP-3.
032500*        TOTAL MONTHLY CARRYING COST -- PMT + TAX + INS + HOA
032600*        + MAINT + VAC + MGMT + OTHER.
032700     05  WS-TOTAL-MTH-PMT            PIC S9(7)V99     COMP-3.
032800*        ESTIMATED CLOSING COSTS (PURCH PRICE * CLOSE COST
032900*        PCT).
033000     05  WS-CLOSING-COSTS            PIC S9(7)V99     COMP-3.
033100*        TOTAL CASH NEEDED AT PURCHASE -- DOWN PAYMENT PLUS
033200*        CLOSING COSTS.
033300     05  WS-CASH-AT-PURCHASE         PIC S9(7)V99     COMP-3.
033400*        HOUSING-EXPENSE-TO-INCOME RATIO PERCENT -- DRIVES
033500*        THE AFFORDABLE/BORDERLINE/UNAFFORDABLE CLASS BELOW.
033600     05  WS-HOUSING-RATIO-PCT        PIC S9(5)V99     COMP-3.
033700*    RENT-TO-MARKET CHECK (SECTION 7) WORK FIELDS.
033800*        SUBJECT RENT LESS ZIP AVERAGE RENT, SIGNED.
033900     05  WS-RENT-DIFF                PIC S9(7)V99     COMP-3.
034000*        ABSOLUTE VALUE OF THE DIFFERENCE ABOVE.
034100     05  WS-RENT-DIFF-ABS            PIC S9(7)V99     COMP-3.
034200*        10 PERCENT-OF-AVERAGE BAND USED TO CALL A RENT
034300*        "CLOSE TO AVERAGE" VERSUS ABOVE/BELOW.
034400     05  WS-RENT-BAND                PIC S9(7)V99     COMP-3.
034500*        ROUND OUT THE GROUP.
034600     05  FILLER                      PIC X(6).
034700*
034800*    WS-AFFORD-AREA -- TEXT RESULTS OF THE AFFORDABILITY CHECK,
034900*    PRINTED ON THE REPORT'S AFFORDABILITY LINE.
035000 01  WS-AFFORD-AREA.
035100*        AFFORDABLE / BORDERLINE / UNAFFORDABLE, OR SPACES IF
035200*        GROSS INCOME WASN'T GIVEN ON THE CARD.
035300     05  WS-AFFORD-CLASS             PIC X(12)  VALUE SPACES.
035400*        CLOSE TO AVERAGE / ABOVE AVERAGE / BELOW AVERAGE /
035500*        NO DATA, SET BY L010-RENT-CHECK.
035600     05  WS-RENT-VERDICT             PIC X(17)  VALUE SPACES.
035700*        ROUND OUT THE GROUP.
035800     05  FILLER                      PIC X(10).
035900*
036000*    WS-PAYBACK-AREA -- THE "X YEARS Y MONTHS" PAYBACK-PERIOD
036100*    TEXT BUILT BY J010-CALC-SUMMARY AND PRINTED ON THE
036200*    METRICS LINE.
036300 01  WS-PAYBACK-AREA.
036400*        YEARS/MONTHS SPLIT OF WS-PAYBACK-MONTH.
036500     05  WS-PAYBACK-YR-MO.
036600         10  WS-PAYBACK-YEARS            PIC 9(2).
036700         10  WS-PAYBACK-MOS              PIC 9(2).
036800*        COMBINED 4-DIGIT VIEW OF THE SAME TWO FIELDS -- NOT
036900*        CURRENTLY MOVED ANYWHERE, KEPT FOR A DISPLAY-UPON-
037000*        CRT DEBUG LINE THAT USED TO LIVE IN THIS PARAGRAPH.
037100     05  WS-PAYBACK-TOTAL REDEFINES
037200         WS-PAYBACK-YR-MO            PIC 9(4).
037300*        EDITED YEARS AND MONTHS FOR THE STRING BELOW.
037400     05  WS-PB-YR-ED                 PIC Z9.
037500     05  WS-PB-MO-ED                 PIC Z9.
037600*        FINAL "N YEARS N MONTHS" OR "NOT IN HORIZON" TEXT.
037700     05  WS-PAYBACK-TEXT             PIC X(17)  VALUE SPACES.
037800*        ROUND OUT THE GROUP.
037900     05  FILLER                      PIC X(5).
038000*
038100*    WS-ZIP-TABLE -- IN-MEMORY COPY OF THE ZIP-RENT FILE,
038200*    LOADED ONCE BY B010-LOAD-ZIP-TABLE AT START OF RUN.
038300*    SEARCH ALL (BINARY SEARCH) REQUIRES THE INPUT CARDS TO
038400*    ARRIVE PRE-SORTED ASCENDING ON ZIP -- OPERATIONS RUNBOOK
038500*    CALLS THIS OUT AS A JCL STEP PREREQUISITE.
038600 01  WS-ZIP-TABLE.
038700     05  WS-ZIP-ENTRY OCCURS 100 TIMES
038800         ASCENDING KEY IS WS-ZT-ZIP
038900         INDEXED BY WS-ZT-IDX.
039000         10  WS-ZT-ZIP                   PIC X(5).
039100         10  WS-ZT-AVG-RENT               PIC 9(5)V99.
039200*        ROUND OUT THE GROUP.
039300     05  FILLER                      PIC X(4).
039400*
039500*    WS-YEAR-BUFFER -- ONE ENTRY PER PROJECTION YEAR, FILLED BY
039600*    H020-ROLL-YEAR AND RE-READ BY M070/M080 WHEN THE YEAR
039700*    TABLE PRINTS AT THE BOTTOM OF EACH PROPERTY'S SUMMARY
039800*    BLOCK.  30 ENTRIES COVERS ANY HOLDING PERIOD THIS SHOP
039900*    HAS EVER BEEN ASKED TO RUN.
040000 01  WS-YEAR-BUFFER.
040100     05  WS-YB-ENTRY OCCURS 30 TIMES.
040200         10  WS-YB-YEAR                  PIC 9(2).
040300         10  WS-YB-TOTAL-RENT            PIC S9(9)V99     COMP-3.
040400         10  WS-YB-CASH-FLOW             PIC S9(9)V99     COMP-3.
040500*        ROUND OUT THE GROUP.
040600     05  FILLER                      PIC X(4).
040700*
040800*    REPORT PRINT LINES - SUMMARY-RPT, ONE BLOCK PER PROPERTY.
040900*    CAPTION/FIELD LAYOUT FOLLOWS THE SHOP'S USUAL PRT-LINE
041000*    STYLE -- A LITERAL CAPTION FILLER FOLLOWED BY AN EDITED
041100*    NUMERIC OR ALPHA FIELD, REPEATED ACROSS THE 132-COLUMN
041200*    LINE, WITH A TRAILING SPACES FILLER TO PAD OUT THE LINE.
041300*
041400*    BLANK SPACER LINE, USED BETWEEN PROPERTY BLOCKS.
041500 01  RPA-RPT-BLANK.
041600     05  FILLER                      PIC X(132)  VALUE SPACES.
041700*
041800*    HEADER LINE 1 -- PROPERTY ID, ZIP, PURCHASE PRICE, LOAN.
041900 01  RPA-RPT-HDR1.
041950*        RPA-PROP-ID, CARRIED VERBATIM FROM THE INTAKE CARD.
042000     05  FILLER                     PIC X(9)    VALUE 'PROPERTY '.
042100     05  O-HDR-PROP-ID               PIC X(8).
042150*        RPA-PROP-ZIP, ALSO THE SEARCH-ALL KEY INTO THE TABLE.
042200     05  FILLER                      PIC X(7)    VALUE '   ZIP '.
042300     05  O-HDR-ZIP                   PIC X(5).
042350*        RPA-PURCH-PRICE, THE CARD'S ASKING/CONTRACT PRICE.
042400     05  FILLER             PIC X(17)   VALUE '   PURCHASE PRICE'.
042500     05  O-HDR-PRICE                 PIC $$$,$$$,$$9.99.
042550*        WS-LOAN-AMOUNT FROM E010-DERIVE-LOAN -- PRICE LESS
042560*        THE DOWN PAYMENT BELOW.
042600     05  FILLER                   PIC X(11)   VALUE '   LOAN AMT'.
042700     05  O-HDR-LOAN                  PIC $$$,$$$,$$9.99.
042800     05  FILLER                      PIC X(52)   VALUE SPACES.
042900*
043000*    HEADER LINE 2 -- DOWN PAYMENT ($ AND %), TERM, RATE, PMT.
043100 01  RPA-RPT-HDR2.
043200     05  FILLER                 PIC X(13)   VALUE '  DOWN PYMT  '.
043300     05  O-HDR-DOWN                  PIC $$$,$$$,$$9.99.
043400*    TKT#4417 -- AUDITOR ASKED WHY THE PRINTED DOWN PYMT NEVER
043500*    SHOWED THE PCT THE CLOSER KEYED -- RPA-DOWN-PAY-PCT WAS
043600*    ONLY EVER USED INSIDE E010-DERIVE-LOAN'S MATH AND NEVER
043700*    EDITED OUT TO A HDR FIELD.  ADDING O-HDR-DOWNPCT HERE SO
043800*    THE HEADER CARRIES BOTH THE $ AND THE % THE SPEC CALLS FOR.
043900     05  FILLER                      PIC X(9)  VALUE '   PCT/% '.
044000     05  O-HDR-DOWNPCT               PIC Z9.99.
044050*        RPA-LOAN-TERM-YRS, STRAIGHT FROM THE CARD.
044100     05  FILLER                   PIC X(11)   VALUE '   TERM/YRS'.
044200     05  O-HDR-TERM                  PIC Z9.
044250*        RPA-INT-RATE, ANNUAL PERCENT AS KEYED (NOT THE
044260*        MONTHLY-DECIMAL FORM F010-CALC-PAYMENT WORKS WITH).
044300     05  FILLER                    PIC X(9)    VALUE '   RATE/% '.
044400     05  O-HDR-RATE                  PIC Z9.99.
044450*        WS-PAYMENT, THE LEVEL MONTHLY P&I FIGURE.
044500     05  FILLER                      PIC X(7)    VALUE ' PMT/MO'.
044600     05  O-HDR-PAYMENT               PIC $$$,$$$,$$9.99.
044700     05  FILLER                      PIC X(44)   VALUE SPACES.
044800*
044900*    MONTHLY CARRYING-COST BREAKDOWN, LINE 1 -- TAX/INS/HOA/
045000*    MAINT, MONTH-1 FIGURES (SEE WS-BREAKDOWN-xxx COMMENTARY).
045100 01  RPA-RPT-PMT1.
045200     05  FILLER          PIC X(20)   VALUE '  MONTHLY CARRY COST'.
045250*        WS-MONTHLY-TAX, ANNUAL TAX OVER 12.
045300     05  FILLER                      PIC X(6)    VALUE ' TAX  '.
045400     05  O-PMT-TAX                   PIC $$$,$$9.99.
045450*        WS-MONTHLY-INSURANCE, ANNUAL INSURANCE OVER 12.
045500     05  FILLER                      PIC X(6)    VALUE ' INS  '.
045600     05  O-PMT-INS                   PIC $$$,$$9.99.
045650*        RPA-HOA-MONTHLY, STRAIGHT FROM THE CARD.
045700     05  FILLER                      PIC X(6)    VALUE ' HOA  '.
045800     05  O-PMT-HOA                   PIC $$$,$$9.99.
045850*        WS-BREAKDOWN-MAINT, MONTH-1 MAINTENANCE RESERVE.
045900     05  FILLER                      PIC X(6)    VALUE ' MAINT'.
046000     05  O-PMT-MAINT                 PIC $$$,$$9.99.
046100     05  FILLER                      PIC X(50)   VALUE SPACES.
046200*
046300*    MONTHLY CARRYING-COST BREAKDOWN, LINE 2 -- VAC/MGMT/TOTAL.
046400 01  RPA-RPT-PMT2.
046450*        WS-BREAKDOWN-VAC, MONTH-1 VACANCY LOSS.
046500     05  FILLER                      PIC X(6)    VALUE ' VAC  '.
046600     05  O-PMT-VAC                   PIC $$$,$$9.99.
046650*        WS-BREAKDOWN-MGMT, MONTH-1 MANAGEMENT FEE.
046700     05  FILLER                      PIC X(6)    VALUE ' MGMT '.
046800     05  O-PMT-MGMT                  PIC $$$,$$9.99.
046850*        WS-TOTAL-MTH-PMT -- EVERYTHING THE BUYER CARRIES,
046860*        MORTGAGE PAYMENT INCLUDED.
046900     05  FILLER                    PIC X(10)   VALUE ' TOTAL/MO '.
047000     05  O-PMT-TOTAL                 PIC $$$,$$$,$$9.99.
047100     05  FILLER                      PIC X(88)   VALUE SPACES.
047200*
047300*    SUMMARY METRICS, LINE 1 -- CAP RATE, CASH ON CASH, AVG
047400*    ANNUAL CASH FLOW.
047500 01  RPA-RPT-METRICS1.
047550*        WS-CAP-RATE-PCT FROM J010, ANNUALIZED NOI OVER PRICE.
047600     05  FILLER             PIC X(17)   VALUE '  CAP RATE    -  '.
047700     05  O-MET-CAPRATE               PIC ZZ9.99-.
047800     05  FILLER                      PIC X(3)    VALUE '%  '.
047850*        WS-CASH-ON-CASH-PCT -- DRIVES IS-PROFITABLE BELOW.
047900     05  FILLER             PIC X(17)   VALUE 'CASH ON CASH   - '.
048000     05  O-MET-CASHONCASH            PIC ZZ9.99-.
048100     05  FILLER                      PIC X(2)    VALUE '% '.
048150*        WS-ANNUAL-CASH-FLOW, HOLDING-PERIOD AVERAGE.
048200     05  FILLER        PIC X(22)   VALUE 'AVG ANNUAL CASH FLOW -'.
048300     05  O-MET-AVGCASHFLOW           PIC $$$,$$$,$$9.99-.
048400     05  FILLER                      PIC X(40)   VALUE SPACES.
048500*
048600*    SUMMARY METRICS, LINE 2 -- NPV, PAYBACK PERIOD, PROFITABLE
048700*    FLAG.
049800 01  RPA-RPT-METRICS2.
049850*        WS-NPV, DISCOUNTED AT RPA-DISCOUNT-PCT, LESS DOWN.
049900     05  FILLER               PIC X(15)   VALUE '  NPV         -'.
050000     05  O-MET-NPV                   PIC $$$,$$$,$$9.99-.
050050*        WS-PAYBACK-TEXT -- "NOT IN HORIZON" IF NEVER FOUND.
050100     05  FILLER              PIC X(16)   VALUE '   PAYBACK     -'.
050200     05  O-MET-PAYBACK               PIC X(17).
050250*        YES/NO FROM THE IS-PROFITABLE 88 ON WS-PROFITABLE-SW.
050300     05  FILLER                PIC X(14)   VALUE '   PROFITABLE-'.
050400     05  O-MET-PROFITABLE            PIC X(3).
050500     05  FILLER                      PIC X(51)   VALUE SPACES.
050600*
050700*    RENT-TO-MARKET CHECK LINE -- SUBJECT RENT, ZIP AVERAGE,
050800*    AND THE ABOVE/BELOW/CLOSE/NO-DATA VERDICT.
050900 01  RPA-RPT-RENTCHK.
050950*        SUBJECT PROPERTY'S MONTHLY RENT FROM THE CARD.
051000     05  FILLER            PIC X(18)   VALUE '  SUBJECT RENT   -'.
051100     05  O-RC-RENT                   PIC $$$,$$9.99.
051150*        ZIP AVERAGE FROM WS-ZT-AVG-RENT, ZERO IF NO DATA.
051200     05  FILLER             PIC X(17)   VALUE '   ZIP AVG RENT -'.
051300     05  O-RC-AVGRENT                PIC $$$,$$9.99.
051400     05  FILLER                      PIC X(3)    VALUE '   '.
051450*        WS-RENT-VERDICT -- ABOVE/BELOW/CLOSE TO AVG/NO DATA.
051500     05  O-RC-VERDICT                PIC X(17).
051600     05  FILLER                      PIC X(59)   VALUE SPACES.
051700*
051800*    HOMEBUYER AFFORDABILITY LINE -- SKIPPED ON THE REPORT WHEN
051900*    NO GROSS INCOME WAS GIVEN (SEE M010 BELOW).
052000 01  RPA-RPT-AFFORD.
052050*        WS-HOUSING-RATIO-PCT -- (PMT+TAX) OVER GROSS INCOME.
052100     05  FILLER          PIC X(20)   VALUE '  HOUSING RATIO    -'.
052200     05  O-AF-RATIO                  PIC ZZ9.99-.
052300     05  FILLER                      PIC X(3)    VALUE '%  '.
052350*        WS-AFFORD-CLASS -- AFFORDABLE/BORDERLINE/UNAFFORD.
052400     05  O-AF-CLASS                  PIC X(12).
052500     05  FILLER                      PIC X(85)   VALUE SPACES.
052600*
052700*    UPFRONT CASH LINE -- CLOSING COSTS AND TOTAL CASH NEEDED.
052800 01  RPA-RPT-UPFRONT.
052850*        WS-CLOSING-COSTS, PURCHASE PRICE TIMES CLOSE COST PCT.
052900     05  FILLER            PIC X(18)   VALUE '  CLOSING COSTS  -'.
053000     05  O-UF-CLOSING                PIC $$$,$$9.99.
053100     05  FILLER         PIC X(21)   VALUE '   CASH NEEDED AT PUR'.
053200     05  FILLER                      PIC X(6)    VALUE 'CHASE-'.
053250*        WS-CASH-AT-PURCHASE -- DOWN PYMT PLUS CLOSING COSTS.
053300     05  O-UF-CASHNEEDED             PIC $$$,$$$,$$9.99.
053400     05  FILLER                      PIC X(61)   VALUE SPACES.
053500*
053600*    YEAR-TABLE CAPTION LINE, PRINTED ONCE PER PROPERTY BEFORE
053700*    THE YEAR-BY-YEAR ROWS BELOW IT.
053800 01  RPA-RPT-YRHDR.
053900     05  FILLER                   PIC X(11)   VALUE '   YEAR    '.
054000     05  FILLER              PIC X(16)   VALUE '   TOTAL RENT   '.
054100     05  FILLER                PIC X(14)   VALUE '   CASH FLOW  '.
054200     05  FILLER                      PIC X(91)   VALUE SPACES.
054300*
054400*    ONE YEAR-TABLE DETAIL ROW, PRINTED ONCE PER PROJECTION
054500*    YEAR BY M080-PRINT-YEAR-ROW.
054600 01  RPA-RPT-YRDET.
054650*        WS-YB-YEAR, 1-BASED PROJECTION YEAR NUMBER.
054700     05  FILLER                      PIC X(6)    VALUE '      '.
054800     05  O-YR-YEAR                   PIC Z9.
054850*        WS-YB-TOTAL-RENT, SUM OF THAT YEAR'S 12 MONTHLY RENTS.
054900     05  FILLER                      PIC X(10)   VALUE SPACES.
055000     05  O-YR-RENT                   PIC $$$,$$$,$$9.99.
055050*        WS-YB-CASH-FLOW, SUM OF THAT YEAR'S 12 MONTHLY CASH
055060*        FLOWS -- CAN PRINT NEGATIVE IN THE EARLY YEARS.
055100     05  FILLER                      PIC X(7)    VALUE SPACES.
055200     05  O-YR-CASHFLOW                PIC $$$,$$$,$$9.99-.
055300     05  FILLER                      PIC X(80)   VALUE SPACES.
055400*
055500*    BATCH TRAILER, LINE 1 -- BANNER AND PROPERTIES-READ COUNT.
055600 01  RPA-RPT-TRAILER1.
055650*        WS-PROP-READ-CTR -- NEVER COUNTS THE EOF CARD ITSELF.
055700     05  FILLER PIC X(30)   VALUE '* * * BATCH TOTALS * * *     '.
055800     05  FILLER           PIC X(19)   VALUE 'PROPERTIES READ   -'.
055900     05  O-TR-READ                   PIC ZZZ,ZZ9.
056000     05  FILLER                      PIC X(66)   VALUE SPACES.
056100*
056200*    BATCH TRAILER, LINE 2 -- PROFITABLE / NOT PROFITABLE.
056300 01  RPA-RPT-TRAILER2.
056350*        WS-PROFIT-CTR AND WS-NOTPROFIT-CTR -- ALWAYS SUM TO
056360*        WS-PROP-READ-CTR ABOVE.
056400     05  FILLER           PIC X(19)   VALUE '  PROFITABLE      -'.
056500     05  O-TR-PROFIT                 PIC ZZZ,ZZ9.
056600     05  FILLER           PIC X(19)   VALUE '   NOT PROFITABLE -'.
056700     05  O-TR-NOTPROFIT               PIC ZZZ,ZZ9.
056800     05  FILLER                      PIC X(75)   VALUE SPACES.
056900*
057000*    BATCH TRAILER, LINE 3 -- OUTPUT-FILE RECORD COUNTS.
057100 01  RPA-RPT-TRAILER3.
057150*        WS-DETL-WRITE-CTR -- ONE DETAIL-OUT ROW PER HOLDING-
057160*        PERIOD MONTH, ACROSS ALL PROPERTIES.
057200     05  FILLER           PIC X(19)   VALUE '  DETAIL RECS OUT -'.
057300     05  O-TR-DETL                   PIC ZZZ,ZZ9.
057350*        WS-AMRT-WRITE-CTR -- ONE AMORT-OUT ROW PER FULL LOAN
057360*        MONTH, ACROSS ALL PROPERTIES.
057400     05  FILLER           PIC X(19)   VALUE '   AMORT RECS OUT -'.
057500     05  O-TR-AMRT                   PIC ZZZ,ZZ9.
057550*        WS-YEAR-WRITE-CTR -- ONE YEARLY-OUT ROW PER PROJECTION
057560*        YEAR, ACROSS ALL PROPERTIES.
057600     05  FILLER           PIC X(19)   VALUE '   YEARLY RECS OUT-'.
057700     05  O-TR-YEAR                   PIC ZZZ,ZZ9.
057800     05  FILLER                      PIC X(37)   VALUE SPACES.
057900*
058000 PROCEDURE DIVISION.
058050*    PARAGRAPH PREFIX LETTERS BELOW TRACK SPEC SECTION NUMBER
058060*    (A=MAINLINE, B=ZIP LOAD, C=READ, D=DRIVER, E/F=LOAN, G=
058070*    AMORT, H=PROJECTION, J=SUMMARY, K=AFFORD, L=RENT CHECK,
058080*    M=PRINT, Z=TRAILER) -- NOT A STRICT TOP-TO-BOTTOM READ ORDER.
058100*
058200*    MAIN LINE -- OPEN ALL SIX FILES, LOAD THE ZIP TABLE ONCE,
058300*    THEN DRIVE ONE PASS OF THE FULL ANALYSIS PER PROPERTY CARD
058400*    UNTIL PROPERTY-INPUT IS EXHAUSTED.  BATCH TRAILER PRINTS
058500*    LAST, BEFORE EVERYTHING CLOSES.
058600 A010-MAIN-LINE.
058650*        CRT MESSAGES BRACKET THE RUN ON THE OPERATOR CONSOLE
058660*        SO A HUNG STEP IS EASY TO SPOT IN THE RUNBOOK.
058700     DISPLAY '* * * * B E G I N   R P A 2 0 0 0 . C B L'
058800         UPON CRT AT 1401.
058850*        PROPERTY-INPUT/ZIP-RENT ARE INPUT FOR THE WHOLE RUN;
058860*        THE FOUR OUTPUT FILES ARE BUILT FRESH EACH RUN, NO
058870*        EXTEND PROCESSING ON ANY OF THEM.
058900     OPEN INPUT  PROPERTY-INPUT
059000                     ZIP-RENT.
059100     OPEN OUTPUT AMORT-OUT
059200                     DETAIL-OUT
059300                     YEARLY-OUT
059400                     SUMMARY-RPT.
059450*        LOAD THE WHOLE ZIP-RENT TABLE BEFORE TOUCHING A
059460*        SINGLE PROPERTY CARD -- THE RENT CHECK IN SECTION 7
059470*        NEEDS THE FULL TABLE IN MEMORY TO SEARCH ALL AGAINST.
059500     PERFORM B020-READ-ZIP.
059600     PERFORM B010-LOAD-ZIP-TABLE THRU B010-EXIT
059700         UNTIL ZIP-EOF.
059750*        MAIN PROCESSING LOOP -- ONE FULL ANALYSIS PASS PER
059760*        PROPERTY CARD, UNTIL PROPERTY-INPUT RUNS DRY.
059800     PERFORM C010-READ-PROPERTY.
059900     PERFORM D010-PROCESS-PROPERTY THRU D010-EXIT
060000         UNTIL PROP-EOF.
060100     PERFORM Z010-PRINT-TRAILER.
060200     CLOSE PROPERTY-INPUT ZIP-RENT AMORT-OUT DETAIL-OUT
060300               YEARLY-OUT SUMMARY-RPT.
060400     DISPLAY '* * * * E N D   R P A 2 0 0 0 . C B L'
060500         UPON CRT AT 1501.
060600     STOP RUN.
060700*
060800*    LOAD THE ZIP-RENT TABLE ONCE, AT START OF RUN, FOR SEARCH
060900*    ALL LOOKUP IN L010-RENT-CHECK BELOW.  RELIES ON THE
061000*    INPUT CARDS ARRIVING PRE-SORTED ASCENDING ON ZIP.
061100 B010-LOAD-ZIP-TABLE.
061110*        LOAD COUNTER DOUBLES AS THE NEXT OCCURS SUBSCRIPT --
061120*        WS-ZT-IDX MUST MATCH WS-ZIP-LOAD-CTR'S FINAL VALUE SO
061130*        L010'S SEARCH ALL KNOWS HOW FAR INTO THE TABLE TO LOOK.
061200     ADD 1 TO WS-ZIP-LOAD-CTR.
061300     SET WS-ZT-IDX TO WS-ZIP-LOAD-CTR.
061400     MOVE RPA-ZR-ZIP      TO WS-ZT-ZIP (WS-ZT-IDX).
061500     MOVE RPA-ZR-AVG-RENT TO WS-ZT-AVG-RENT (WS-ZT-IDX).
061600     PERFORM B020-READ-ZIP.
061700 B010-EXIT.
061800     EXIT.
061850*        NOTHING ELSE IN THE RUN ADDS TO WS-ZIP-LOAD-CTR OR
061860*        WS-ZT-IDX -- BOTH ARE SET ONLY HERE, ONCE PER ZIP CARD.
061900*
062000*    SHARED READ PARAGRAPH FOR ZIP-RENT -- USED BOTH DURING
062100*    THE TABLE LOAD LOOP AND FOR ITS OWN PRIMING READ ABOVE.
062200 B020-READ-ZIP.
062300     READ ZIP-RENT AT END MOVE 1 TO WS-ZIP-EOF-SW.
062400*
062500*    PRIMING/NEXT READ OF A PROPERTY CARD.  NOTHING ELSE IN
062600*    THE RUN BUMPS WS-PROP-READ-CTR -- ONLY A SUCCESSFUL READ
062700*    DOES, SO THE TRAILER COUNT NEVER INCLUDES THE EOF CARD.
062800 C010-READ-PROPERTY.
062900     READ PROPERTY-INPUT AT END MOVE 1 TO WS-PROP-EOF-SW.
063000     IF PROP-NOT-EOF
063100         ADD 1 TO WS-PROP-READ-CTR.
063200*
063300*    ONE PASS OF THE ANALYSIS PER PROPERTY CARD READ -- RUNS
063400*    SECTIONS 1 THROUGH 8 IN ORDER, PRINTS THE SUMMARY BLOCK,
063500*    TALLIES THE PROFITABLE/NOT-PROFITABLE COUNTER, THEN
063600*    READS THE NEXT CARD.
063700 D010-PROCESS-PROPERTY.
063710*        SECTIONS 1 AND 2 -- SPLIT THE PRICE INTO DOWN PAYMENT
063720*        AND LOAN, THEN SIZE THE LEVEL MONTHLY PAYMENT.
063800     PERFORM E010-DERIVE-LOAN.
063900     PERFORM F010-CALC-PAYMENT.
063910*        SECTION 3 -- FULL LOAN-TERM AMORTIZATION SCHEDULE, EVEN
063920*        IF IT OUTLIVES THE HOLDING PERIOD PROJECTED NEXT.
064000     PERFORM G010-BUILD-AMORT THRU G010-EXIT.
064010*        SECTION 4 -- MONTH-BY-MONTH CASH-FLOW PROJECTION OVER
064020*        THE HOLDING PERIOD, ROLLING A YEARLY TOTAL EVERY 12TH
064030*        MONTH AS IT GOES.
064100     PERFORM H010-PROJECT-MONTHS THRU H010-EXIT.
064110*        SECTIONS 5-7 -- CAP RATE/CASH-ON-CASH/NPV/PAYBACK,
064120*        AFFORDABILITY CLASS, AND THE RENT-TO-MARKET CHECK, IN
064130*        THAT ORDER, ALL OFF THE FIGURES JUST PROJECTED ABOVE.
064200     PERFORM J010-CALC-SUMMARY.
064300     PERFORM K010-CALC-AFFORD.
064400     PERFORM L010-RENT-CHECK.
064410*        SECTION 8 -- PRINT THE WHOLE SUMMARY BLOCK FOR THIS
064420*        PROPERTY, THEN TALLY IT FOR THE BATCH TRAILER.
064500     PERFORM M010-PRINT-SUMMARY-RPT.
064600     IF IS-PROFITABLE
064700         ADD 1 TO WS-PROFIT-CTR
064800     ELSE
064900         ADD 1 TO WS-NOTPROFIT-CTR.
064950*        LOOP BACK FOR THE NEXT CARD -- A010'S PERFORM UNTIL
064960*        PROP-EOF TESTS THE SWITCH THIS READ SETS.
065000     PERFORM C010-READ-PROPERTY.
065050*        IS-PROFITABLE/NOT-PROFITABLE ARE SET BACK IN J010-CALC-
065060*        SUMMARY'S CASH-ON-CASH TEST, NOT HERE -- THIS PARAGRAPH
065070*        ONLY TALLIES THE COUNTER THE SWITCH ALREADY POINTS TO.
065100 D010-EXIT.
065200     EXIT.
065300*
065400*    SECTION 1 - LOAN DERIVATION.  SPLITS THE PURCHASE PRICE
065500*    INTO CASH DOWN AND LOAN PRINCIPAL PER THE DOWN-PAYMENT
065600*    PERCENT KEYED ON THE INTAKE CARD.
065700 E010-DERIVE-LOAN.
065710*        SECTION 1 - SPLIT THE PURCHASE PRICE INTO DOWN PAYMENT
065720*        AND FINANCED LOAN.  PRINTED IN M020-PRINT-HEADER AS
065730*        BOTH A DOLLAR FIGURE AND THE RPA-DOWN-PAY-PCT IT CAME
065740*        FROM.
065800     COMPUTE WS-DOWN-PAYMENT ROUNDED =
065900         RPA-PURCH-PRICE * RPA-DOWN-PAY-PCT / 100.
066000     COMPUTE WS-LOAN-AMOUNT ROUNDED =
066100         RPA-PURCH-PRICE - WS-DOWN-PAYMENT.
066200*
066300*    SECTION 2 - MONTHLY MORTGAGE PAYMENT.  STANDARD LEVEL-
066400*    PAYMENT AMORTIZATION FORMULA -- A ZERO-RATE LOAN (SEEN
066500*    ON A FEW SELLER-FINANCED DEALS) IS HANDLED AS A STRAIGHT
066600*    LINE DIVIDE SO THE PROGRAM NEVER DIVIDES BY ZERO.
066700 F010-CALC-PAYMENT.
066710*        ANNUAL RATE ON THE CARD DOWN TO A MONTHLY DECIMAL RATE.
066800     COMPUTE WS-MONTHLY-RATE =
066900         RPA-INT-RATE / 100 / 12.
066950*        TOTAL NUMBER OF MONTHLY PAYMENTS OVER THE LOAN'S LIFE.
067000     COMPUTE WS-LOAN-MONTHS =
067100         RPA-LOAN-TERM-YRS * 12.
067150*        ZERO-RATE BRANCH KEEPS A SELLER-FINANCED, NO-INTEREST
067160*        CARD FROM DIVIDING BY ZERO DOWN IN THE (1+R)**N FACTOR.
067200     IF WS-MONTHLY-RATE = 0
067300         COMPUTE WS-PAYMENT ROUNDED =
067400             WS-LOAN-AMOUNT / WS-LOAN-MONTHS
067500     ELSE
067600         MOVE 1 TO WS-ONE-PLUS-R-N
067700         PERFORM F020-RAISE-TO-LOAN-MONTHS
067750*            STANDARD LEVEL-PAYMENT FORMULA ONCE (1+R)**N IS IN
067760*            WS-ONE-PLUS-R-N FROM THE PERFORM JUST ABOVE.
067800         COMPUTE WS-PAYMENT ROUNDED =
067900             WS-LOAN-AMOUNT * WS-MONTHLY-RATE * WS-ONE-PLUS-R-N /
068000             (WS-ONE-PLUS-R-N - 1).
068100*
068200*    (1 + MONTHLY RATE) RAISED TO THE NUMBER OF LOAN MONTHS,
068300*    BUILT AS A RUNNING PRODUCT SO THE PROGRAM NEVER NEEDS AN
068400*    EXPONENT OPERATOR OR AN INTRINSIC FUNCTION.
068500 F020-RAISE-TO-LOAN-MONTHS.
068550*        PERFORM ... TIMES, NOT VARYING -- THERE IS NO SUBSCRIPT
068560*        NEEDED, JUST A FIXED COUNT OF MULTIPLIES.
068600     PERFORM F030-MULTIPLY-ONE-FACTOR
068700         WS-LOAN-MONTHS TIMES.
068800*
068900*    ONE MULTIPLY OF THE RUNNING (1+R)**N PRODUCT ABOVE.
069000 F030-MULTIPLY-ONE-FACTOR.
069050*        SMALLEST PARAGRAPH IN THE PROGRAM -- ONE STATEMENT, BUT
069060*        PERFORMED WS-LOAN-MONTHS TIMES BY F020 JUST ABOVE.
069100     COMPUTE WS-ONE-PLUS-R-N =
069200         WS-ONE-PLUS-R-N * (1 + WS-MONTHLY-RATE).
069300*
069400*    SECTION 3 - AMORTIZATION SCHEDULE, ONE PASS PER LOAN
069500*    MONTH, FULL TERM (NOT JUST THE HOLDING PERIOD).  WRITES
069600*    AMORT-OUT SO THE FULL SCHEDULE IS AVAILABLE EVEN IF THE
069700*    HOLDING PERIOD PROJECTED BELOW IS SHORTER.
069800 G010-BUILD-AMORT.
069850*        STARTING BALANCE IS THE FULL ORIGINAL LOAN AMOUNT --
069860*        THIS LOOP ALWAYS RUNS THE WHOLE LOAN TERM REGARDLESS
069870*        OF HOW LONG THE HOLDING PERIOD ITSELF TURNS OUT TO BE.
069900     MOVE WS-LOAN-AMOUNT TO WS-RUNNING-BALANCE.
070000     PERFORM G015-BUILD-AMORT-MONTH THRU G015-EXIT
070100         VARYING WS-MONTH-SUB FROM 1 BY 1
070200         UNTIL WS-MONTH-SUB > WS-LOAN-MONTHS.
070300 G010-EXIT.
070400     EXIT.
070500*
070600*    ONE MONTH OF THE AMORTIZATION SCHEDULE -- INTEREST FIRST,
070700*    PRINCIPAL AS THE REMAINDER OF THE LEVEL PAYMENT, BALANCE
070800*    FLOORED AT ZERO ON THE FINAL MONTH TO ABSORB ROUNDING.
070900 G015-BUILD-AMORT-MONTH.
070910*        INTEREST IS FIGURED ON WHATEVER BALANCE IS LEFT GOING
070920*        INTO THE MONTH -- THIS IS WHY INTEREST SHRINKS AND
070930*        PRINCIPAL GROWS AS THE SCHEDULE RUNS FORWARD.
071000     COMPUTE WS-INTEREST-PORTION ROUNDED =
071100         WS-RUNNING-BALANCE * WS-MONTHLY-RATE.
071150*        PRINCIPAL IS WHATEVER OF THE LEVEL PAYMENT ISN'T
071160*        INTEREST -- THE TWO ALWAYS SUM BACK TO WS-PAYMENT.
071200     COMPUTE WS-PRINCIPAL-PORTION ROUNDED =
071300         WS-PAYMENT - WS-INTEREST-PORTION.
071400     COMPUTE WS-RUNNING-BALANCE ROUNDED =
071500         WS-RUNNING-BALANCE - WS-PRINCIPAL-PORTION.
071550*        FLOOR AT ZERO ON THE FINAL MONTH -- ROUNDING ON 300-
071560*        ODD COMPUTES CAN OTHERWISE LEAVE A FEW STRAY PENNIES
071570*        OF BALANCE OR DRIVE IT A HAIR NEGATIVE.
071600     IF WS-RUNNING-BALANCE < 0
071700         MOVE 0 TO WS-RUNNING-BALANCE.
071750*        BUILD AND WRITE ONE AMORT-OUT ROW FOR THIS LOAN
071760*        MONTH -- SEE RPA-AMRT.DD.CBL FOR THE FIELD LAYOUT.
071800     MOVE RPA-PROP-ID          TO RPA-AM-PROP-ID.
071900     MOVE WS-MONTH-SUB         TO RPA-AM-MONTH.
072000     MOVE WS-PAYMENT           TO RPA-AM-PAYMENT.
072100     MOVE WS-PRINCIPAL-PORTION TO RPA-AM-PRINCIPAL.
072200     MOVE WS-INTEREST-PORTION  TO RPA-AM-INTEREST.
072300     MOVE WS-RUNNING-BALANCE   TO RPA-AM-BALANCE.
072400     MOVE 'A'                  TO RPA-AM-REC-TYPE.
072500     WRITE RPA-AMRT-REC.
072600     ADD 1 TO WS-AMRT-WRITE-CTR.
072700 G015-EXIT.
072800     EXIT.
072900*
073000*    SECTION 4 - MONTHLY CASH-FLOW PROJECTION OVER THE HOLDING
073100*    PERIOD.  RENT GROWTH AND EXPENSE INFLATION ARE CARRIED AS
073200*    RUNNING MULTIPLIERS (1+G)**(M-1) AND (1+F)**(M-1) -- SEE
073300*    REQ #RPA-140 IN THE CHANGE LOG ABOVE FOR THE VACANCY-LOSS
073400*    ORDERING CORRECTION (VACANCY MUST COME OUT BEFORE THE
073500*    MGMT FEE AND MAINTENANCE PERCENTS ARE APPLIED).
073600 H010-PROJECT-MONTHS.
073650*        CONVERT THE THREE ANNUAL PERCENTS ON THE CARD (RENT
073660*        GROWTH, EXPENSE INFLATION, NPV DISCOUNT) TO MONTHLY
073670*        DECIMAL RATES, SAME WAY F010-CALC-PAYMENT CONVERTS
073680*        THE INTEREST RATE.
073700     COMPUTE WS-PROJ-MONTHS   = RPA-PROJ-YEARS * 12.
073800     COMPUTE WS-GROWTH-RATE    = RPA-RENT-GROWTH-PCT / 100 / 12.
073900     COMPUTE WS-INFLATION-RATE = RPA-INFLATION-PCT   / 100 / 12.
074000     COMPUTE WS-DISCOUNT-RATE  = RPA-DISCOUNT-PCT    / 100 / 12.
074050*        ALL THREE RUNNING FACTORS START AT 1 -- MONTH 1 OF
074060*        THE PROJECTION IS NEVER GROWN, INFLATED OR DISCOUNTED.
074100     MOVE 1 TO WS-GROWTH-FACTOR.
074200     MOVE 1 TO WS-INFL-FACTOR.
074300     MOVE 1 TO WS-DISC-FACTOR.
074350*        PROJECTION BALANCE STARTS AT THE FULL LOAN AMOUNT,
074360*        SEPARATELY FROM G010'S FULL-TERM RUNNING BALANCE.
074400     MOVE WS-LOAN-AMOUNT TO WS-PROJ-BALANCE.
074450*        CLEAR EVERY RUNNING ACCUMULATOR BEFORE THE FIRST
074460*        MONTH OF THIS PROPERTY'S PROJECTION LOOP BELOW.
074500     MOVE 0 TO WS-CUM-CASH-FLOW WS-SUM-NOI WS-SUM-CASH-FLOW
074600         WS-NPV-ACCUM WS-YEAR-RENT-ACCUM WS-YEAR-CF-ACCUM
074700         WS-YEAR-SUB.
074800     MOVE 'N' TO WS-PAYBACK-FOUND-SW.
074900     PERFORM H015-PROJECT-ONE-MONTH THRU H015-EXIT
075000         VARYING WS-MONTH-SUB FROM 1 BY 1
075100         UNTIL WS-MONTH-SUB > WS-PROJ-MONTHS.
075200 H010-EXIT.
075300     EXIT.
075400*
075500*    ONE MONTH OF THE HOLDING-PERIOD PROJECTION -- GROWS RENT,
075600*    INFLATES THE NON-FIXED EXPENSES, SUBTRACTS THAT MONTH'S
075700*    MORTGAGE PAYMENT (ONLY WHILE THE LOAN IS STILL OUTSTAND-
075800*    ING), ACCUMULATES NPV AND THE YEAR-TO-DATE TOTALS, WRITES
075900*    ONE DETAIL-OUT ROW, AND ROLLS A YEAR WHEN MONTH MOD 12 = 0.
076000 H015-PROJECT-ONE-MONTH.
076050*        RENT GROWN FROM THE CARD FIGURE BY THE COMPOUND
076060*        FACTOR CARRIED FORWARD FROM THE PRIOR MONTH -- MONTH
076070*        1 GROWS BY A FACTOR OF EXACTLY 1 (NO GROWTH YET).
076100     COMPUTE WS-RENT-THIS-MONTH ROUNDED =
076200         RPA-MONTHLY-RENT * WS-GROWTH-FACTOR.
076250*        VACANCY COMES OUT OF GROSS RENT BEFORE ANY PERCENT
076260*        FEE IS FIGURED -- REQ #RPA-140, SEE CHANGE LOG.
076300     COMPUTE WS-VACANCY-LOSS ROUNDED =
076400         WS-RENT-THIS-MONTH * RPA-VACANCY-PCT / 100.
076450*        MANAGEMENT FEE IS A PERCENT OF COLLECTED RENT, I.E.
076460*        RENT LESS VACANCY -- NOT A PERCENT OF GROSS.
076500     COMPUTE WS-MGMT-FEE ROUNDED =
076600         (WS-RENT-THIS-MONTH - WS-VACANCY-LOSS)
076700         * RPA-MGMT-FEE-PCT / 100.
076750*        MAINTENANCE RESERVE, SAME COLLECTED-RENT BASIS AS
076760*        THE MANAGEMENT FEE ABOVE.
076800     COMPUTE WS-MAINTENANCE ROUNDED =
076900         (WS-RENT-THIS-MONTH - WS-VACANCY-LOSS)
077000         * RPA-MAINT-PCT / 100.
077050*        FIXED EXPENSE BEFORE INFLATION -- TAX AND INSURANCE
077060*        ARE ANNUAL FIGURES ON THE CARD, DIVIDED BY 12 HERE.
077100     COMPUTE WS-FIXED-EXP-BASE =
077200         RPA-OTHER-EXP-MTH + (RPA-TAX-ANNUAL / 12) +
077300         (RPA-INSUR-ANNUAL / 12) + RPA-HOA-MONTHLY.
077350*        INFLATION APPLIED THE SAME RUNNING-FACTOR WAY AS
077360*        RENT GROWTH ABOVE.
077400     COMPUTE WS-FIXED-EXP ROUNDED =
077500         WS-FIXED-EXP-BASE * WS-INFL-FACTOR.
077600     COMPUTE WS-TOTAL-EXP ROUNDED =
077700         WS-FIXED-EXP + WS-VACANCY-LOSS + WS-MGMT-FEE
077800         + WS-MAINTENANCE.
077900*        MORTGAGE PAYMENT ONLY APPLIES WHILE THIS HOLDING-
078000*        PERIOD MONTH IS STILL WITHIN THE LOAN TERM -- A LONG
078100*        HOLDING PERIOD ON A SHORT LOAN RUNS MORTGAGE-FREE
078200*        FOR ITS LATER YEARS.
078300     IF WS-MONTH-SUB NOT > WS-LOAN-MONTHS
078400         MOVE WS-PAYMENT TO WS-MORTGAGE-THIS-MO
078500         COMPUTE WS-INTEREST-PORTION ROUNDED =
078600             WS-PROJ-BALANCE * WS-MONTHLY-RATE
078700         COMPUTE WS-PRINCIPAL-PORTION ROUNDED =
078800             WS-PAYMENT - WS-INTEREST-PORTION
078900         COMPUTE WS-PROJ-BALANCE ROUNDED =
079000             WS-PROJ-BALANCE - WS-PRINCIPAL-PORTION
079100         IF WS-PROJ-BALANCE < 0
079200             MOVE 0 TO WS-PROJ-BALANCE
079300     ELSE
079400         MOVE 0 TO WS-MORTGAGE-THIS-MO
079500         MOVE 0 TO WS-PROJ-BALANCE.
079550*        BOTTOM LINE FOR THE MONTH -- CAN GO NEGATIVE, THE
079560*        RPA-PD-CF-NEGATIVE 88 ON THE OUTPUT RECORD CATCHES IT.
079600     COMPUTE WS-CASH-FLOW ROUNDED =
079700         WS-RENT-THIS-MONTH - WS-TOTAL-EXP - WS-MORTGAGE-THIS-MO.
079800     ADD WS-CASH-FLOW TO WS-CUM-CASH-FLOW.
079850*        ROUGH EQUITY -- DOES NOT CREDIT PROPERTY APPRECIATION,
079860*        ONLY LOAN PAYDOWN.  ANALYST DESK HAS NEVER ASKED FOR
079870*        AN APPRECIATION ASSUMPTION ON THIS REPORT.
079900     COMPUTE WS-EQUITY ROUNDED =
080000         RPA-PURCH-PRICE - WS-PROJ-BALANCE.
080100     IF WS-DOWN-PAYMENT > 0
080200         COMPUTE WS-ROI-PCT ROUNDED =
080300             WS-CUM-CASH-FLOW / WS-DOWN-PAYMENT * 100
080400     ELSE
080500         MOVE 0 TO WS-ROI-PCT.
080550*        NOI EXCLUDES THE MORTGAGE PAYMENT ON PURPOSE -- CAP
080560*        RATE IS A PROPERTY-LEVEL MEASURE, NOT A FINANCING-
080570*        DEPENDENT ONE.
080600     COMPUTE WS-SUM-NOI ROUNDED = WS-SUM-NOI +
080700         (WS-RENT-THIS-MONTH - WS-VACANCY-LOSS - WS-FIXED-EXP).
080800     ADD WS-CASH-FLOW TO WS-SUM-CASH-FLOW.
080850*        DISCOUNT FACTOR COMPOUNDS THE SAME RUNNING WAY AS
080860*        RENT GROWTH AND INFLATION ABOVE -- SEE THE BANNER ON
080870*        THIS PARAGRAPH.
080900     COMPUTE WS-DISC-FACTOR =
081000         WS-DISC-FACTOR * (1 + WS-DISCOUNT-RATE).
081100     COMPUTE WS-NPV-ACCUM ROUNDED =
081200         WS-NPV-ACCUM + (WS-CASH-FLOW / WS-DISC-FACTOR).
081300*        FIRST MONTH CUMULATIVE CASH FLOW CATCHES UP TO THE
081400*        ORIGINAL DOWN PAYMENT IS THE PAYBACK MONTH -- ONLY
081500*        RECORDED ONCE PER PROPERTY (PAYBACK-NOT-FOUND GUARDS
081600*        AGAINST OVERWRITING IT ON A LATER MONTH).
081700     IF PAYBACK-NOT-FOUND
081800         IF WS-CUM-CASH-FLOW NOT LESS THAN WS-DOWN-PAYMENT
081900             MOVE WS-MONTH-SUB TO WS-PAYBACK-MONTH
082000             MOVE 'Y' TO WS-PAYBACK-FOUND-SW.
082050*        BUILD AND WRITE ONE DETAIL-OUT ROW FOR THIS HOLDING-
082060*        PERIOD MONTH -- FIELD-FOR-FIELD AGAINST RPA-DETL.DD.CBL,
082070*        SAME ORDER AS THE LAYOUT.
082100     MOVE RPA-PROP-ID          TO RPA-PD-PROP-ID.
082200     MOVE WS-MONTH-SUB         TO RPA-PD-MONTH.
082300     MOVE WS-RENT-THIS-MONTH   TO RPA-PD-RENT.
082400     MOVE WS-VACANCY-LOSS      TO RPA-PD-VACANCY-LOSS.
082500     MOVE WS-MGMT-FEE          TO RPA-PD-MGMT-FEE.
082600     MOVE WS-MAINTENANCE       TO RPA-PD-MAINTENANCE.
082700     MOVE WS-FIXED-EXP         TO RPA-PD-FIXED-EXP.
082800     MOVE WS-TOTAL-EXP         TO RPA-PD-TOTAL-EXP.
082900     MOVE WS-MORTGAGE-THIS-MO  TO RPA-PD-MTG-PMT.
083000     MOVE WS-CASH-FLOW         TO RPA-PD-CASH-FLOW.
083100     MOVE WS-CUM-CASH-FLOW     TO RPA-PD-CUM-CASH-FLOW.
083200     MOVE WS-PROJ-BALANCE      TO RPA-PD-LOAN-BAL.
083300     MOVE WS-EQUITY            TO RPA-PD-EQUITY.
083400     MOVE WS-ROI-PCT           TO RPA-PD-ROI-PCT.
083500     MOVE 'D'                  TO RPA-PD-REC-TYPE.
083600     WRITE RPA-DETL-REC.
083700     ADD 1 TO WS-DETL-WRITE-CTR.
083800     ADD WS-RENT-THIS-MONTH TO WS-YEAR-RENT-ACCUM.
083900     ADD WS-CASH-FLOW       TO WS-YEAR-CF-ACCUM.
084000*        MONTH MOD 12 = 0 MEANS THIS IS THE LAST MONTH OF A
084100*        PROJECTION YEAR -- ROLL THE YEAR-TO-DATE TOTALS.
084200     DIVIDE WS-MONTH-SUB BY 12 GIVING WS-YR-REM
084300         REMAINDER WS-YR-REM.
084400     IF WS-YR-REM = 0
084500         PERFORM H020-ROLL-YEAR.
084550*        ROLL BOTH RUNNING FACTORS FORWARD ONE MONTH FOR THE
084560*        NEXT PASS THROUGH THIS PARAGRAPH -- LAST STATEMENTS IN
084570*        THE MONTH SO H020 ABOVE STILL SEES THIS MONTH'S FACTOR.
084600     COMPUTE WS-GROWTH-FACTOR =
084700         WS-GROWTH-FACTOR * (1 + WS-GROWTH-RATE).
084800     COMPUTE WS-INFL-FACTOR =
084900         WS-INFL-FACTOR * (1 + WS-INFLATION-RATE).
085000 H015-EXIT.
085100     EXIT.
085200*
085300*    SECTION 8 - YEAR-BY-YEAR CONTROL BREAK, EVERY 12TH MONTH
085400*    OF THE HOLDING-PERIOD LOOP ABOVE.  WRITES ONE YEARLY-OUT
085500*    ROW AND ALSO STASHES THE SAME FIGURES IN WS-YEAR-BUFFER
085600*    SO THE YEAR TABLE ON THE PRINTED REPORT (M070/M080 BELOW)
085700*    DOESN'T HAVE TO RE-READ YEARLY-OUT.
085800 H020-ROLL-YEAR.
085850*        WRITE THE YEARLY-OUT ROW FIRST, THEN STASH THE SAME
085860*        TOTALS IN WS-YEAR-BUFFER FOR THE PRINTED YEAR TABLE.
085900     ADD 1 TO WS-YEAR-SUB.
086000     MOVE RPA-PROP-ID        TO RPA-YR-PROP-ID.
086100     MOVE WS-YEAR-SUB        TO RPA-YR-YEAR.
086200     MOVE WS-YEAR-RENT-ACCUM TO RPA-YR-TOTAL-RENT.
086300     MOVE WS-YEAR-CF-ACCUM   TO RPA-YR-CASH-FLOW.
086400     MOVE 'Y'                TO RPA-YR-REC-TYPE.
086500     WRITE RPA-YEAR-REC.
086600     ADD 1 TO WS-YEAR-WRITE-CTR.
086700     MOVE WS-YEAR-SUB        TO WS-YB-YEAR (WS-YEAR-SUB).
086800     MOVE WS-YEAR-RENT-ACCUM TO WS-YB-TOTAL-RENT (WS-YEAR-SUB).
086900     MOVE WS-YEAR-CF-ACCUM   TO WS-YB-CASH-FLOW (WS-YEAR-SUB).
086950*        RESET THE YEAR-TO-DATE ACCUMULATORS FOR THE NEXT
086960*        PROJECTION YEAR'S 12 MONTHS.
087000     MOVE 0 TO WS-YEAR-RENT-ACCUM WS-YEAR-CF-ACCUM.
087100*
087200*    SECTION 5 - SUMMARY METRICS -- CAP RATE, CASH ON CASH, NPV,
087300*    PAYBACK MONTH, PROFITABILITY.  NO INTERNAL RATE OF RETURN
087400*    -- THAT ITERATIVE ROOT-FIND IS NOT DONE IN THIS PROGRAM
087500*    (SEE THE BANNER COMMENTARY AT THE TOP OF THIS SOURCE).
087600 J010-CALC-SUMMARY.
087610*        AVERAGE MONTHLY NOI OVER THE WHOLE HOLDING PERIOD,
087620*        ANNUALIZED -- NOT JUST MONTH 1'S NOI, SINCE RENT AND
087630*        EXPENSES GROW EVERY YEAR AND WE WANT A REPRESENTATIVE
087640*        FIGURE FOR THE CAP RATE BELOW.
087700     COMPUTE WS-NOI-ANNUAL ROUNDED =
087800         (WS-SUM-NOI / WS-PROJ-MONTHS) * 12.
087810*        CAP RATE IS UNDEFINED FOR A FREE-AND-CLEAR CARD WITH NO
087820*        PURCHASE PRICE KEYED -- GUARD DIVIDES BY ZERO THE SAME
087830*        WAY E010-DERIVE-LOAN GUARDS RPA-LOAN-TERM-YRS.
087900     IF RPA-PURCH-PRICE > 0
088000         COMPUTE WS-CAP-RATE-PCT ROUNDED =
088100             WS-NOI-ANNUAL / RPA-PURCH-PRICE * 100
088200     ELSE
088300         MOVE 0 TO WS-CAP-RATE-PCT.
088310*        SAME AVERAGE-AND-ANNUALIZE TREATMENT FOR CASH FLOW AS
088320*        WS-NOI-ANNUAL JUST ABOVE.
088400     COMPUTE WS-ANNUAL-CASH-FLOW ROUNDED =
088500         (WS-SUM-CASH-FLOW / WS-PROJ-MONTHS) * 12.
088510*        CASH-ON-CASH IS UNDEFINED WITH NO MONEY DOWN -- SAME
088520*        ZERO-DOWN GUARD AS THE CAP RATE ABOVE.
088600     IF WS-DOWN-PAYMENT > 0
088700         COMPUTE WS-CASH-ON-CASH-PCT ROUNDED =
088800             WS-ANNUAL-CASH-FLOW / WS-DOWN-PAYMENT * 100
088900     ELSE
089000         MOVE 0 TO WS-CASH-ON-CASH-PCT.
089100*        PROFITABLE CALLS FOR BOTH A POSITIVE ANNUALIZED CASH
089200*        FLOW AND A POSITIVE CASH-ON-CASH PERCENT -- REQ
089300*        #RPA-233 IN THE CHANGE LOG ABOVE.
089400     IF WS-ANNUAL-CASH-FLOW > 0 AND WS-CASH-ON-CASH-PCT > 0
089500         MOVE 'Y' TO WS-PROFITABLE-SW
089600     ELSE
089700         MOVE 'N' TO WS-PROFITABLE-SW.
089710*        WS-NPV-ACCUM WAS BUILT UP MONTH BY MONTH IN H015 BY
089720*        DISCOUNTING EACH MONTH'S CASH FLOW AT RPA-DISCOUNT-PCT
089730*        -- HERE WE JUST BACK OUT THE UP-FRONT CASH OUTLAY TO
089740*        GET THE NET PRESENT VALUE OF THE WHOLE DEAL.
089800     COMPUTE WS-NPV ROUNDED =
089900         WS-NPV-ACCUM - WS-DOWN-PAYMENT.
089910*        PAYBACK-FOUND (SET IN H015 WHEN THE RUNNING CASH FLOW
089920*        FIRST TURNS POSITIVE) TELLS US WHETHER A PAYBACK MONTH
089930*        EVER OCCURRED INSIDE THE HOLDING PERIOD -- IF NOT, THE
089940*        DEAL NEVER PAYS BACK WITHIN THE HORIZON MODELED.
090000     IF PAYBACK-FOUND
090100         COMPUTE WS-PAYBACK-YEARS = WS-PAYBACK-MONTH / 12
090200         COMPUTE WS-PAYBACK-MOS   =
090300             WS-PAYBACK-MONTH - (WS-PAYBACK-YEARS * 12)
090400         MOVE WS-PAYBACK-YEARS TO WS-PB-YR-ED
090500         MOVE WS-PAYBACK-MOS   TO WS-PB-MO-ED
090600         STRING WS-PB-YR-ED ' YEARS ' WS-PB-MO-ED ' MONTHS'
090700             DELIMITED BY SIZE INTO WS-PAYBACK-TEXT
090800     ELSE
090900         MOVE 'NOT IN HORIZON' TO WS-PAYBACK-TEXT.
091000*
091100*    SECTION 6 - HOMEBUYER AFFORDABILITY, HOUSING-RATIO CLASS.
091200*    BREAKDOWN FIGURES ARE RECOMPUTED HERE FROM MONTH-1 INPUTS
091300*    RATHER THAN CARRIED FROM THE PROJECTION LOOP, SINCE THIS
091400*    LINE REPORTS A MONTH-1 SNAPSHOT, NOT A HOLDING-PERIOD
091500*    AVERAGE.
091600 K010-CALC-AFFORD.
091610*        ANNUAL FIGURES ON THE CARD, DIVIDED TO MONTHLY HERE
091620*        SINCE THE HOUSING-RATIO TEST BELOW NEEDS A MONTHLY
091630*        VIEW TO STACK AGAINST GROSS MONTHLY INCOME.
091700     COMPUTE WS-MONTHLY-TAX       ROUNDED = RPA-TAX-ANNUAL   / 12.
091800     COMPUTE WS-MONTHLY-INSURANCE ROUNDED = RPA-INSUR-ANNUAL / 12.
091850*        MONTH-1 VACANCY/MGMT/MAINT BREAKDOWN FOR DISPLAY --
091860*        SEE WS-CALC-AREA COMMENTARY FOR WHY THIS ISN'T JUST
091870*        REUSED FROM THE PROJECTION LOOP ABOVE.
091900     COMPUTE WS-BREAKDOWN-VAC ROUNDED =
092000         RPA-MONTHLY-RENT * RPA-VACANCY-PCT / 100.
092100     COMPUTE WS-BREAKDOWN-MGMT ROUNDED =
092200         (RPA-MONTHLY-RENT - WS-BREAKDOWN-VAC)
092300         * RPA-MGMT-FEE-PCT / 100.
092400     COMPUTE WS-BREAKDOWN-MAINT ROUNDED =
092500         (RPA-MONTHLY-RENT - WS-BREAKDOWN-VAC)
092600         * RPA-MAINT-PCT / 100.
092650*        EVERYTHING THE BUYER CARRIES EACH MONTH, MORTGAGE
092660*        PAYMENT INCLUDED -- PRINTED ON THE CARRYING-COST
092670*        LINES OF THE REPORT (M030 BELOW).
092700     COMPUTE WS-TOTAL-MTH-PMT ROUNDED =
092800         WS-PAYMENT + WS-MONTHLY-TAX + WS-MONTHLY-INSURANCE +
092900         RPA-HOA-MONTHLY + WS-BREAKDOWN-MAINT + WS-BREAKDOWN-VAC +
093000         WS-BREAKDOWN-MGMT + RPA-OTHER-EXP-MTH.
093050*        CLOSING COSTS AND TOTAL CASH-TO-CLOSE, PRINTED ON
093060*        THE UPFRONT-CASH LINE (M065 BELOW).
093100     COMPUTE WS-CLOSING-COSTS ROUNDED =
093200         RPA-PURCH-PRICE * RPA-CLOSE-COST-PCT / 100.
093300     COMPUTE WS-CASH-AT-PURCHASE ROUNDED =
093400         WS-DOWN-PAYMENT + WS-CLOSING-COSTS.
093500*        NO GROSS INCOME ON THE CARD MEANS NO AFFORDABILITY
093600*        OPINION -- THE RATIO IS LEFT AT ZERO AND THE CLASS
093700*        TEXT LEFT BLANK SO M010 KNOWS TO SKIP THE LINE.
093800     IF RPA-GROSS-INCOME > 0
093900         COMPUTE WS-HOUSING-RATIO-PCT ROUNDED =
094000             (WS-PAYMENT + WS-MONTHLY-TAX)
094100             / RPA-GROSS-INCOME * 100
094150*            UNDER 30 PCT OF GROSS IS THE STANDARD LENDING-DESK
094160*            CUTOFF FOR "AFFORDABLE"; 30-40 PCT IS "BORDERLINE";
094170*            OVER 40 PCT IS "UNAFFORDABLE" -- ONLY PAYMENT AND
094180*            TAX ARE IN THE RATIO; INSURANCE AND HOA ARE NOT
094185*            (SEE WS-HOUSING-RATIO-PCT).
094200         IF WS-HOUSING-RATIO-PCT < 30
094300             MOVE 'AFFORDABLE'   TO WS-AFFORD-CLASS
094400         ELSE
094500             IF WS-HOUSING-RATIO-PCT < 40
094600                 MOVE 'BORDERLINE' TO WS-AFFORD-CLASS
094700             ELSE
094800                 MOVE 'UNAFFORDABLE' TO WS-AFFORD-CLASS
094900     ELSE
095000         MOVE 0      TO WS-HOUSING-RATIO-PCT
095100         MOVE SPACES TO WS-AFFORD-CLASS.
095200*
095300*    SECTION 7 - RENT-TO-MARKET CHECK AGAINST THE ZIP-RENT
095400*    TABLE.  A BLANK ZIP ON THE CARD OR A ZIP NOT FOUND IN THE
095500*    TABLE BOTH COME BACK "NO DATA" RATHER THAN AN ABEND.
095600 L010-RENT-CHECK.
095620*        ZIP-NOT-FOUND IS THE DEFAULT FOR BOTH THE BLANK-ZIP
095640*        BRANCH AND A FAILED SEARCH BELOW -- ONLY THE WHEN ARM
095660*        THAT ACTUALLY MATCHES A TABLE ROW SETS ZIP-FOUND.
095680     MOVE 'N' TO WS-ZIP-FOUND-SW.
095700     IF RPA-PROP-ZIP = SPACES
095800         MOVE 'NO DATA'        TO WS-RENT-VERDICT
095900     ELSE
096000         SET WS-ZT-IDX TO 1
096100         SEARCH ALL WS-ZIP-ENTRY
096200             AT END
096300                 MOVE 'NO DATA' TO WS-RENT-VERDICT
096400             WHEN WS-ZT-ZIP (WS-ZT-IDX) = RPA-PROP-ZIP
096450                 MOVE 'Y' TO WS-ZIP-FOUND-SW
096500                 PERFORM L020-RENT-COMPARE
096600         END-SEARCH.
096700*
096800*    ONCE THE ZIP IS FOUND, CLASSIFY THE SUBJECT RENT AS
096900*    CLOSE-TO-AVERAGE (WITHIN A 10 PERCENT BAND), ABOVE, OR
097000*    BELOW THE ZIP'S AVERAGE RENT.
097100 L020-RENT-COMPARE.
097150*        SIGNED DIFFERENCE FIRST, THEN AN ABSOLUTE VALUE FOR
097160*        THE BAND TEST BELOW -- NO ABS INTRINSIC FUNCTION.
097200     COMPUTE WS-RENT-DIFF =
097300         RPA-MONTHLY-RENT - WS-ZT-AVG-RENT (WS-ZT-IDX).
097400     MOVE WS-RENT-DIFF TO WS-RENT-DIFF-ABS.
097500     IF WS-RENT-DIFF-ABS < 0
097600         COMPUTE WS-RENT-DIFF-ABS = WS-RENT-DIFF-ABS * -1.
097650*        A 10 PERCENT BAND AROUND THE ZIP AVERAGE COUNTS AS
097660*        "CLOSE TO AVERAGE" -- ANALYST DESK PICKED 10 PCT AS
097670*        A ROUND NUMBER, NOT FROM ANY STATISTICAL STUDY.
097700     COMPUTE WS-RENT-BAND ROUNDED =
097800         WS-ZT-AVG-RENT (WS-ZT-IDX) * 0.10.
097900     IF WS-RENT-DIFF-ABS NOT GREATER THAN WS-RENT-BAND
098000         MOVE 'CLOSE TO AVERAGE' TO WS-RENT-VERDICT
098100     ELSE
098200         IF WS-RENT-DIFF > 0
098300             MOVE 'ABOVE AVERAGE' TO WS-RENT-VERDICT
098400         ELSE
098500             MOVE 'BELOW AVERAGE' TO WS-RENT-VERDICT.
098600*
098700*    PRINT ONE SUMMARY BLOCK FOR THE PROPERTY JUST ANALYZED --
098800*    HEADER, PAYMENT BREAKDOWN, METRICS, RENT CHECK, AFFORD-
098900*    ABILITY (IF GROSS INCOME WAS GIVEN), UPFRONT CASH, AND
099000*    THE YEAR TABLE, FOLLOWED BY A BLANK SPACER LINE.
099100 M010-PRINT-SUMMARY-RPT.
099150*        AFFORDABILITY LINE IS SKIPPED ENTIRELY WHEN NO GROSS
099160*        INCOME WAS KEYED -- K010-CALC-AFFORD LEFT THE CLASS
099170*        TEXT BLANK IN THAT CASE, SO THERE'S NOTHING TO PRINT.
099200     PERFORM M020-PRINT-HEADER.
099300     PERFORM M030-PRINT-PAYMENT.
099400     PERFORM M040-PRINT-METRICS.
099500     PERFORM M050-PRINT-RENTCHK.
099600     IF RPA-GROSS-INCOME > 0
099700         PERFORM M060-PRINT-AFFORD.
099800     PERFORM M065-PRINT-UPFRONT.
099900     PERFORM M070-PRINT-YEAR-TABLE.
100000     WRITE RPA-RPT-LINE FROM RPA-RPT-BLANK
100100         AFTER ADVANCING 2 LINES.
100200*
100300*    HEADER LINES -- PROPERTY/ZIP/PRICE/LOAN ON LINE 1, DOWN
100400*    PAYMENT ($ AND %)/TERM/RATE/PAYMENT ON LINE 2.
100500 M020-PRINT-HEADER.
100510*        LINE 1 -- PROPERTY ID/ZIP/PRICE/LOAN AMOUNT.
100600     MOVE RPA-PROP-ID      TO O-HDR-PROP-ID.
100700     MOVE RPA-PROP-ZIP     TO O-HDR-ZIP.
100800     MOVE RPA-PURCH-PRICE  TO O-HDR-PRICE.
100900     MOVE WS-LOAN-AMOUNT   TO O-HDR-LOAN.
101000     WRITE RPA-RPT-LINE FROM RPA-RPT-HDR1
101100         AFTER ADVANCING 2 LINES.
101150*        LINE 2 -- DOWN PYMT $ AND %, TERM, RATE, PAYMENT.
101200     MOVE WS-DOWN-PAYMENT    TO O-HDR-DOWN.
101300     MOVE RPA-DOWN-PAY-PCT   TO O-HDR-DOWNPCT.
101400     MOVE RPA-LOAN-TERM-YRS  TO O-HDR-TERM.
101500     MOVE RPA-INT-RATE       TO O-HDR-RATE.
101600     MOVE WS-PAYMENT         TO O-HDR-PAYMENT.
101700     WRITE RPA-RPT-LINE FROM RPA-RPT-HDR2
101800         AFTER ADVANCING 1 LINE.
101900*
102000*    MONTHLY CARRYING-COST BREAKDOWN, TWO LINES.
102100 M030-PRINT-PAYMENT.
102150*        LINE 1 -- TAX/INSURANCE/HOA/MAINTENANCE.
102200     MOVE WS-MONTHLY-TAX       TO O-PMT-TAX.
102300     MOVE WS-MONTHLY-INSURANCE TO O-PMT-INS.
102400     MOVE RPA-HOA-MONTHLY      TO O-PMT-HOA.
102500     MOVE WS-BREAKDOWN-MAINT   TO O-PMT-MAINT.
102600     WRITE RPA-RPT-LINE FROM RPA-RPT-PMT1
102700         AFTER ADVANCING 1 LINE.
102750*        LINE 2 -- VACANCY/MANAGEMENT/TOTAL MONTHLY CARRY.
102800     MOVE WS-BREAKDOWN-VAC     TO O-PMT-VAC.
102900     MOVE WS-BREAKDOWN-MGMT    TO O-PMT-MGMT.
103000     MOVE WS-TOTAL-MTH-PMT     TO O-PMT-TOTAL.
103100     WRITE RPA-RPT-LINE FROM RPA-RPT-PMT2
103200         AFTER ADVANCING 1 LINE.
103300*
103400*    SUMMARY METRICS, TWO LINES.
103500 M040-PRINT-METRICS.
103550*        LINE 1 -- CAP RATE, CASH ON CASH, AVG ANNUAL CF.
103600     MOVE WS-CAP-RATE-PCT       TO O-MET-CAPRATE.
103700     MOVE WS-CASH-ON-CASH-PCT   TO O-MET-CASHONCASH.
103800     MOVE WS-ANNUAL-CASH-FLOW   TO O-MET-AVGCASHFLOW.
103900     WRITE RPA-RPT-LINE FROM RPA-RPT-METRICS1
104000         AFTER ADVANCING 1 LINE.
104050*        LINE 2 -- NPV, PAYBACK PERIOD, PROFITABLE FLAG.
104100     MOVE WS-NPV                TO O-MET-NPV.
104200     MOVE WS-PAYBACK-TEXT       TO O-MET-PAYBACK.
104300     IF IS-PROFITABLE
104400         MOVE 'YES' TO O-MET-PROFITABLE
104500     ELSE
104600         MOVE 'NO '  TO O-MET-PROFITABLE.
104700     WRITE RPA-RPT-LINE FROM RPA-RPT-METRICS2
104800         AFTER ADVANCING 1 LINE.
104900*
105000*    RENT-TO-MARKET CHECK LINE.
105100 M050-PRINT-RENTCHK.
105110*        SUBJECT RENT ALWAYS PRINTS; THE MARKET-AVERAGE COLUMN
105120*        PRINTS ZERO UNLESS ZIP-FOUND WAS ACTUALLY SET BY L010'S
105130*        SEARCH ALL -- A BLANK ZIP NEVER SEARCHES THE TABLE, AND
105140*        A ZIP NOT ON THE TABLE LEAVES WS-ZT-IDX SITTING ON
105150*        WHATEVER ROW THE FAILED BINARY SEARCH STOPPED AT, SO
105160*        INDEXING WS-ZT-AVG-RENT WITHOUT THIS TEST WOULD PRINT A
105170*        REAL DOLLAR FIGURE OFF AN UNRELATED ZIP NEXT TO NO DATA.
105200     MOVE RPA-MONTHLY-RENT TO O-RC-RENT.
105300     IF ZIP-FOUND
105400         MOVE WS-ZT-AVG-RENT (WS-ZT-IDX) TO O-RC-AVGRENT
105500     ELSE
105600         MOVE 0 TO O-RC-AVGRENT.
105700     MOVE WS-RENT-VERDICT  TO O-RC-VERDICT.
105800     WRITE RPA-RPT-LINE FROM RPA-RPT-RENTCHK
105900         AFTER ADVANCING 1 LINE.
106000*
106100*    HOMEBUYER AFFORDABILITY LINE -- ONLY CALLED WHEN GROSS
106200*    INCOME WAS GIVEN ON THE CARD (SEE M010 ABOVE).
106300 M060-PRINT-AFFORD.
106310*        K010 ALREADY LEFT THE RATIO AT ZERO AND THE CLASS AT
106320*        SPACES WHEN THERE WAS NO INCOME TO CLASSIFY -- THIS
106330*        PARAGRAPH JUST ISN'T CALLED IN THAT CASE (SEE M010).
106400     MOVE WS-HOUSING-RATIO-PCT TO O-AF-RATIO.
106500     MOVE WS-AFFORD-CLASS      TO O-AF-CLASS.
106600     WRITE RPA-RPT-LINE FROM RPA-RPT-AFFORD
106700         AFTER ADVANCING 1 LINE.
106800*
106900*    UPFRONT CASH LINE -- CLOSING COSTS AND TOTAL CASH NEEDED.
107000 M065-PRINT-UPFRONT.
107010*        BOTH FIGURES CAME OUT OF K010-CALC-AFFORD -- CLOSING
107020*        COSTS AS A PERCENT OF PURCHASE PRICE, CASH-TO-CLOSE AS
107030*        DOWN PAYMENT PLUS THOSE CLOSING COSTS.
107100     MOVE WS-CLOSING-COSTS     TO O-UF-CLOSING.
107200     MOVE WS-CASH-AT-PURCHASE  TO O-UF-CASHNEEDED.
107300     WRITE RPA-RPT-LINE FROM RPA-RPT-UPFRONT
107400         AFTER ADVANCING 1 LINE.
107500*
107600*    YEAR-BY-YEAR TABLE -- CAPTION PLUS ONE ROW PER PROJECTION
107700*    YEAR, READ BACK OUT OF WS-YEAR-BUFFER RATHER THAN RE-
107800*    READING YEARLY-OUT.
107900 M070-PRINT-YEAR-TABLE.
107910*        WS-YEAR-SUB IS LEFT AT THE LAST PROJECTION YEAR ROLLED
107920*        BY H020 -- PRINTING VARIES OVER THE SAME RANGE RATHER
107930*        THAN RECOUNTING RPA-PROJ-YEARS, SINCE A SHORT LOAN ON
107940*        A LONGER HOLDING PERIOD CAN LEAVE SOME YEARS UNROLLED.
108000     WRITE RPA-RPT-LINE FROM RPA-RPT-YRHDR
108100         AFTER ADVANCING 2 LINES.
108200     PERFORM M080-PRINT-YEAR-ROW
108300         VARYING WS-YEAR-PRT-SUB FROM 1 BY 1
108400         UNTIL WS-YEAR-PRT-SUB > WS-YEAR-SUB.
108500*
108600*    ONE YEAR-TABLE ROW -- STRAIGHT OUT OF WS-YEAR-BUFFER, NOT
108610*    RE-READ FROM YEARLY-OUT (THE FILE IS WRITE-ONLY HERE).
108700 M080-PRINT-YEAR-ROW.
108800     MOVE WS-YB-YEAR (WS-YEAR-PRT-SUB)       TO O-YR-YEAR.
108900     MOVE WS-YB-TOTAL-RENT (WS-YEAR-PRT-SUB) TO O-YR-RENT.
109000     MOVE WS-YB-CASH-FLOW (WS-YEAR-PRT-SUB)  TO O-YR-CASHFLOW.
109100     WRITE RPA-RPT-LINE FROM RPA-RPT-YRDET
109200         AFTER ADVANCING 1 LINE.
109300*
109400*    END-OF-RUN BATCH TOTALS -- PROPERTIES READ, PROFITABLE
109500*    VERSUS NOT, AND OUTPUT-FILE RECORD COUNTS, THREE LINES.
109600 Z010-PRINT-TRAILER.
109650*        LINE 1 -- PROPERTIES READ THIS RUN.
109700     MOVE WS-PROP-READ-CTR TO O-TR-READ.
109800     WRITE RPA-RPT-LINE FROM RPA-RPT-TRAILER1
109900         AFTER ADVANCING 2 LINES.
109950*        LINE 2 -- PROFITABLE VERSUS NOT PROFITABLE SPLIT.
110000     MOVE WS-PROFIT-CTR    TO O-TR-PROFIT.
110100     MOVE WS-NOTPROFIT-CTR TO O-TR-NOTPROFIT.
110200     WRITE RPA-RPT-LINE FROM RPA-RPT-TRAILER2
110300         AFTER ADVANCING 1 LINE.
110350*        LINE 3 -- OUTPUT-FILE RECORD COUNTS, ONE PER FILE.
110400     MOVE WS-DETL-WRITE-CTR TO O-TR-DETL.
110500     MOVE WS-AMRT-WRITE-CTR TO O-TR-AMRT.
110600     MOVE WS-YEAR-WRITE-CTR TO O-TR-YEAR.
110700     WRITE RPA-RPT-LINE FROM RPA-RPT-TRAILER3
110800         AFTER ADVANCING 1 LINE.
110850*        OPERATOR CONSOLE ECHO OF THE SAME PROPERTIES-READ
110860*        FIGURE -- LETS THE RUNBOOK SPOT-CHECK THE RUN WITHOUT
110870*        PULLING THE PRINTED REPORT.
110900     DISPLAY 'FINAL TOTALS -' UPON CRT AT 0915.
111000     DISPLAY WS-PROP-READ-CTR UPON CRT AT 0949.
111050*
111100*    END OF RPA2000 -- CONTROL RETURNS TO THE JCL STEP THAT
111200*    INVOKED THIS PROGRAM AFTER THE STOP RUN IN A010 ABOVE.
