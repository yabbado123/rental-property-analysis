000100 01  RPA-AMRT-REC.
000200*--------------------------------------------------------------*
000300* RPA-AMRT-REC -- AMORTIZATION OUTPUT LINE                     *
000400* ONE LINE PER LOAN MONTH, WRITTEN OUT OF THE AMORTIZATION      *
000500* BUILDER, G015-BUILD-AMORT-MONTH.  COVERS THE FULL LOAN TERM   *
000600* (180 OR 360 ROWS), NOT JUST THE HOLDING PERIOD -- THIS IS THE *
000700* ONE OUTPUT FILE THAT OUTLIVES RPA-DETL-REC'S SHORTER RUN.     *
000800*--------------------------------------------------------------*
000900     05  RPA-AM-KEY-FIELDS.
001000*        PROPERTY ID CARRIED FROM THE INPUT CARD.
001100         10  RPA-AM-PROP-ID          PIC X(8).
001200*        1-BASED LOAN MONTH NUMBER, 1 THROUGH LOAN TERM IN
001300*        MONTHS (RPA-LOAN-TERM-YRS TIMES 12).
001400         10  RPA-AM-MONTH            PIC 9(3).
001500*        ALPHANUMERIC VIEW OF THE MONTH NUMBER FOR REPORT
001600*        LINES THAT EDIT IT OUT AS TEXT.
001700         10  RPA-AM-MONTH-X REDEFINES
001800             RPA-AM-MONTH            PIC X(3).
001900*    PRINCIPAL/INTEREST SPLIT OF THE LEVEL PAYMENT.
002000     05  RPA-AM-PAYMENT-FIELDS.
002100*        LEVEL MONTHLY PAYMENT FROM F010-CALC-PAYMENT --
002200*        SAME VALUE EVERY ROW FOR A GIVEN PROPERTY.
002300         10  RPA-AM-PAYMENT          PIC 9(7)V99.
002400*        PRINCIPAL PORTION OF THIS MONTH'S PAYMENT -- GROWS
002500*        EACH MONTH AS THE BALANCE SHRINKS.
002600         10  RPA-AM-PRINCIPAL        PIC 9(7)V99.
002700*        INTEREST PORTION OF THIS MONTH'S PAYMENT -- SHRINKS
002800*        EACH MONTH AS THE BALANCE SHRINKS.
002900         10  RPA-AM-INTEREST         PIC 9(7)V99.
003000*        REMAINING LOAN BALANCE AFTER THIS MONTH'S PAYMENT.
003100*        88 BELOW FLAGS THE FINAL ROW OF THE SCHEDULE WITHOUT
003200*        A SEPARATE END-OF-TERM SWITCH.
003300         10  RPA-AM-BALANCE          PIC 9(9)V99.
003400             88  RPA-AM-LOAN-PAID-OFF    VALUE ZERO.
003500*    RECORD-TYPE CONTROL BYTE -- SEPARATES THIS AMORTIZATION
003600*    ROW FROM THE DETAIL/YEARLY ROWS WHEN A DOWNSTREAM JOB
003700*    READS MORE THAN ONE OF THE FOUR OUTPUT FILES TOGETHER.
003800     05  RPA-AM-STATUS.
003900         10  RPA-AM-REC-TYPE         PIC X(1)   VALUE 'A'.
004000             88  RPA-AM-IS-AMORT-REC     VALUE 'A'.
004100         10  FILLER                  PIC X(4).
004200*    PAD TO A ROUND RECORD WIDTH FOR FUTURE SCHEDULE FIELDS.
004300     05  FILLER                      PIC X(10)  VALUE SPACES.
