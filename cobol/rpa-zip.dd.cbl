000100 01  RPA-ZIP-REC.
000200*--------------------------------------------------------------*
000300* RPA-ZIP-REC -- MARKET-AVERAGE-RENT LOOKUP CARD               *
000400* ONE CARD PER ZIP CODE SERVED -- LOADED INTO WS-ZIP-TABLE ONE  *
000500* TIME AT THE START OF THE RUN BY B010-LOAD-ZIP-TABLE, THEN     *
000600* SEARCHED BY L010-RENT-CHECK AGAINST EVERY PROPERTY READ.      *
000700* SMALL FILE -- THIS SHOP'S WHOLE SERVICE AREA FITS UNDER THE   *
000800* WS-ZIP-TABLE OCCURS 100 LIMIT.                                *
000900*--------------------------------------------------------------*
001000     05  RPA-ZR-KEY-FIELDS.
001100*        5-DIGIT ZIP CODE -- SEARCH-ALL KEY FOR THE TABLE, SO
001200*        THE CARDS MUST COME IN SORTED ASCENDING BY ZIP.
001300         10  RPA-ZR-ZIP              PIC X(5).
001400*    MARKET RENT FIGURE FOR THE ZIP.
001500     05  RPA-ZR-RENT-FIELDS.
001600*        AVERAGE ASKING RENT FOR THE ZIP, PER COMP SET --
001700*        L010-RENT-CHECK COMPARES RPA-MONTHLY-RENT AGAINST
001800*        THIS TO FLAG AN OVER/UNDER-MARKET PROPERTY.
001900         10  RPA-ZR-AVG-RENT         PIC 9(5)V99.
002000*    RECORD-TYPE CONTROL BYTE -- NOT STRICTLY NEEDED SINCE
002100*    ZIP-RENT IS READ ALONE, BUT KEPT FOR THE SAME REASON
002200*    EVERY OTHER RECORD IN THIS RUN CARRIES ONE.
002300     05  RPA-ZR-STATUS.
002400         10  RPA-ZR-REC-TYPE         PIC X(1)   VALUE 'Z'.
002500             88  RPA-ZR-IS-ZIP-REC       VALUE 'Z'.
002600         10  FILLER                  PIC X(3).
002700*    PAD TO A ROUND CARD WIDTH.
002800     05  FILLER                      PIC X(10)  VALUE SPACES.
